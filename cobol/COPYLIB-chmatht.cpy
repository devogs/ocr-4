000100*---------------------------------------------------------------*
000200* CHMATHT   -  ONE ROUND'S MATCH TABLE
000300*              IN-MEMORY COPY OF THE MATCHES FOR THE ROUND ABOUT
000400*              TO START (BUILT BY CHROUND FROM CHPAIR'S PAIRING
000500*              TABLE) OR THE ROUND ABOUT TO FINISH (RELOADED BY
000600*              CHROUND FROM THE TOURNAMENT FILE, POSTED BY
000700*              CHPOST).  COPIED INTO WORKING-STORAGE (CHROUND)
000800*              AND LINKAGE SECTION (CHPOST).
000900*---------------------------------------------------------------*
001000 01  CHT-MATCH-TABLE-SIZE        PIC S9(04) USAGE IS COMP.
001100 01  CHT-MATCH-TABLE.
001200     02  CHT-MATCH-ENTRY OCCURS 1 TO 100 TIMES
001300             DEPENDING ON CHT-MATCH-TABLE-SIZE
001400             INDEXED BY CHT-MATCH-IDX.
001500         05  CME-P1-ID                PIC X(07).
001600         05  CME-P2-ID                PIC X(07).
001700         05  CME-P1-SCORE             PIC S9V9.
001800         05  CME-P2-SCORE             PIC S9V9.
001900         05  CME-WHITE                PIC 9(01).
002000         05  CME-FINISHED             PIC X(01).
002100             88  CME-IS-FINISHED                 VALUE 'Y'.
002200             88  CME-NOT-FINISHED                VALUE 'N'.
