000100*---------------------------------------------------------------*
000200* CHPLAYC   -  CLUB PLAYER MASTER RECORD
000300*              ONE RECORD PER REGISTERED CLUB PLAYER.  THE SAME
000400*              LAYOUT IS REUSED FOR A PLAYER'S ENTRY IN A
000500*              TOURNAMENT ROSTER (SEE CHTOURC, TAG 'P').  SCORE
000600*              MEANS LIFETIME SCORE IN THE MASTER, TOURNAMENT
000700*              SCORE-TO-DATE WHEN ENROLLED IN A TOURNAMENT.
000800*              66 BYTES, FIXED - MATCHES THE PLAYER-MASTER FD.
000900*---------------------------------------------------------------*
001000 01  CHESS-PLAYER-RECORD.
001100     05  CPR-NATIONAL-ID             PIC X(07).
001200     05  CPR-LASTNAME                PIC X(20).
001300     05  CPR-FIRSTNAME               PIC X(20).
001400     05  CPR-BIRTHDATE               PIC X(10).
001500     05  CPR-SCORE                   PIC S999V9.
001600     05  FILLER                      PIC X(05).
