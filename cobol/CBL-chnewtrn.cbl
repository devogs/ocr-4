000100*===============================================================*
000200* PROGRAM NAME:    CHNEWTRN
000300* ORIGINAL AUTHOR: ED ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 08/14/96 ED ACKERMAN     WRITTEN - BUILDS A NEW TOURNAMENT
000900*                          STORE AND THE ALL-PAIRS POOL, REQ
001000*                          #CH-0140.                              CH-0140 
001100* 05/02/97 ED ACKERMAN     ENROLLMENT NOW COPIES LIFETIME SCORE
001200*                          PER CLUB RULE BOOK SEC 4, REQ #CH-0151.CH-0151 
001300* 09/29/98 R HALVERSEN     Y2K - START-DATE PASSED THROUGH AS
001400*                          SUPPLIED, NO INTERNAL CENTURY MATH
001500*                          NEEDED HERE, REQ #CH-0198.             CH-0198 
001600* 06/18/02 T OYELARAN      TOURN-INDEX APPEND SO CHTLIST/CHTDETL
001700*                          CAN FIND EVERY TOURNAMENT STORE
001800*                          WITHOUT A CATALOG SEARCH, REQ #CH-0255.CH-0255 
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  CHNEWTRN.
002200 AUTHOR. ED ACKERMAN.
002300 INSTALLATION. MORONS, LOSERS AND BIMBOES.
002400 DATE-WRITTEN. 08/14/96.
002500 DATE-COMPILED.
002600 SECURITY. NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3081.
003300 OBJECT-COMPUTER. IBM-3081.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS NUMERIC-CLASS IS '0' THRU '9'
003700     UPSI-0 ON STATUS IS UPSI-0-ON.
003800*---------------------------------------------------------------*
003900 INPUT-OUTPUT SECTION.
004000*---------------------------------------------------------------*
004100 FILE-CONTROL.
004200     SELECT PLAYER-MASTER-FILE ASSIGN TO PLYRMST
004300       ORGANIZATION IS LINE SEQUENTIAL
004400       FILE STATUS IS PLAYER-MASTER-STATUS.
004500*
004600     SELECT NEW-TOURN-TRANS-FILE ASSIGN TO TOURNADD
004700       ORGANIZATION IS LINE SEQUENTIAL
004800       FILE STATUS IS NEW-TOURN-STATUS.
004900*
005000     SELECT TOURN-INDEX-FILE ASSIGN TO TOURNIDX
005100       ORGANIZATION IS LINE SEQUENTIAL
005200       FILE STATUS IS TOURN-INDEX-STATUS.
005300*
005400     SELECT TOURNAMENT-FILE ASSIGN TO TOURN-DSNAME
005500       ORGANIZATION IS LINE SEQUENTIAL
005600       FILE STATUS IS TOURNAMENT-FILE-STATUS.
005700*===============================================================*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  PLAYER-MASTER-FILE.
006200 COPY CHPLAYC.
006300*---------------------------------------------------------------*
006400 FD  NEW-TOURN-TRANS-FILE.
006500*---------------------------------------------------------------*
006600 01  NEW-TOURN-TRANS-RECORD.
006700     05  TNT-TOURN-NAME              PIC X(30).
006800     05  TNT-LOCATION                PIC X(30).
006900     05  TNT-START-DATE              PIC X(10).
007000     05  TNT-DESCRIPTION             PIC X(60).
007100     05  FILLER                      PIC X(02).
007200*---------------------------------------------------------------*
007300 FD  TOURN-INDEX-FILE.
007400*---------------------------------------------------------------*
007500 01  TOURN-INDEX-RECORD              PIC X(30).
007600*---------------------------------------------------------------*
007700 FD  TOURNAMENT-FILE.
007800 COPY CHTOURC.
007900*---------------------------------------------------------------*
008000 WORKING-STORAGE SECTION.
008100*---------------------------------------------------------------*
008200 01  WS-SWITCHES-MISC-FIELDS.
008300     05  PLAYER-MASTER-STATUS        PIC X(02).
008400         88  PLAYER-MASTER-OK                  VALUE '00'.
008500         88  PLAYER-MASTER-EOF                 VALUE '10'.
008600     05  NEW-TOURN-STATUS            PIC X(02).
008700         88  NEW-TOURN-OK                       VALUE '00'.
008800         88  NEW-TOURN-EOF                      VALUE '10'.
008900     05  TOURN-INDEX-STATUS          PIC X(02).
009000         88  TOURN-INDEX-OK                     VALUE '00'.
009100     05  TOURNAMENT-FILE-STATUS      PIC X(02).
009200         88  TOURNAMENT-FILE-OK                 VALUE '00'.
009300     05  WS-TOURN-COUNT              PIC S9(05) USAGE IS COMP
009400                                         VALUE 0.
009500     05  FILLER                      PIC X(05).
009600*
009700 01  TOURN-DSNAME                    PIC X(30).
009800*---------------------------------------------------------------*
009900* MASTER PLAYER TABLE - LOADED ONCE, ENROLLED INTO EVERY NEW
010000* TOURNAMENT UNCHANGED (REQ #CH-0151 - COPY RULE).                CH-0151 
010100*---------------------------------------------------------------*
010200 COPY CHPLAYT.
010300*
010400 01  WS-PAIR-I                       PIC S9(03) USAGE IS COMP.
010500 01  WS-PAIR-J                       PIC S9(03) USAGE IS COMP.
010600 01  WS-POOL-COUNT                   PIC S9(05) USAGE IS COMP
010700                                         VALUE 0.
010800*===============================================================*
010900 PROCEDURE DIVISION.
011000*---------------------------------------------------------------*
011100 0000-MAIN-PARAGRAPH.
011200*---------------------------------------------------------------*
011300     PERFORM 1000-LOAD-PLAYER-MASTER THRU 1000-EXIT.
011400     OPEN INPUT NEW-TOURN-TRANS-FILE.
011500     IF NOT NEW-TOURN-OK
011600         DISPLAY 'CHNEWTRN - NO NEW TOURNAMENT TRANSACTIONS'
011700         GO TO 0000-EXIT.
011800     PERFORM 2000-PROCESS-ONE-TOURNAMENT THRU 2000-EXIT
011900         UNTIL NEW-TOURN-EOF.
012000     CLOSE NEW-TOURN-TRANS-FILE.
012100 0000-EXIT.
012200     DISPLAY 'CHNEWTRN - TOURNAMENTS CREATED: ' WS-TOURN-COUNT.
012300     GOBACK.
012400*---------------------------------------------------------------*
012500 1000-LOAD-PLAYER-MASTER.
012600*---------------------------------------------------------------*
012700     MOVE 0 TO CHT-PLAYER-TABLE-SIZE.
012800     OPEN INPUT PLAYER-MASTER-FILE.
012900     IF NOT PLAYER-MASTER-OK
013000         DISPLAY 'CHNEWTRN - NO PLAYER MASTER, EMPTY ENROLLMENT'
013100         GO TO 1000-EXIT.
013200     PERFORM 1010-READ-MASTER THRU 1010-EXIT
013300         UNTIL PLAYER-MASTER-EOF.
013400     CLOSE PLAYER-MASTER-FILE.
013500 1000-EXIT.
013600     EXIT.
013700*---------------------------------------------------------------*
013800 1010-READ-MASTER.
013900*---------------------------------------------------------------*
014000     READ PLAYER-MASTER-FILE
014100         AT END
014200             SET PLAYER-MASTER-EOF TO TRUE
014300             GO TO 1010-EXIT
014400     END-READ.
014500     ADD 1 TO CHT-PLAYER-TABLE-SIZE.
014600     SET CHT-PLAYER-IDX TO CHT-PLAYER-TABLE-SIZE.
014700     MOVE CPR-NATIONAL-ID OF CHESS-PLAYER-RECORD
014800         TO CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
014900     MOVE CPR-LASTNAME OF CHESS-PLAYER-RECORD
015000         TO CPR-LASTNAME OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
015100     MOVE CPR-FIRSTNAME OF CHESS-PLAYER-RECORD
015200         TO CPR-FIRSTNAME OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
015300     MOVE CPR-BIRTHDATE OF CHESS-PLAYER-RECORD
015400         TO CPR-BIRTHDATE OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
015500     MOVE CPR-SCORE OF CHESS-PLAYER-RECORD
015600         TO CPR-SCORE OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
015700 1010-EXIT.
015800     EXIT.
015900*---------------------------------------------------------------*
016000 2000-PROCESS-ONE-TOURNAMENT.
016100*---------------------------------------------------------------*
016200     READ NEW-TOURN-TRANS-FILE
016300         AT END
016400             SET NEW-TOURN-EOF TO TRUE
016500             GO TO 2000-EXIT
016600     END-READ.
016700     MOVE TNT-TOURN-NAME TO TOURN-DSNAME.
016800     OPEN OUTPUT TOURNAMENT-FILE.
016900     PERFORM 2100-WRITE-HEADER.
017000     PERFORM 2200-WRITE-ALL-PAIRS-POOL.
017100     PERFORM 2300-WRITE-ENROLLED-PLAYERS THRU 2300-EXIT
017200         VARYING CHT-PLAYER-INDEX FROM 1 BY 1
017300         UNTIL CHT-PLAYER-INDEX > CHT-PLAYER-TABLE-SIZE.
017400     CLOSE TOURNAMENT-FILE.
017500     PERFORM 2400-APPEND-TOURN-INDEX.
017600     ADD 1 TO WS-TOURN-COUNT.
017700 2000-EXIT.
017800     EXIT.
017900*---------------------------------------------------------------*
018000 2100-WRITE-HEADER.
018100*---------------------------------------------------------------*
018200     SET CHT-TYPE-HEADER TO TRUE.
018300     MOVE TNT-TOURN-NAME    TO CHT-TOURN-NAME.
018400     MOVE TNT-LOCATION      TO CHT-LOCATION.
018500     MOVE TNT-START-DATE    TO CHT-START-DATE.
018600     MOVE SPACES            TO CHT-END-DATE.
018700     MOVE 4                 TO CHT-NUMBER-OF-ROUNDS.
018800     MOVE 0                 TO CHT-CURRENT-ROUND.
018900     MOVE TNT-DESCRIPTION   TO CHT-DESCRIPTION.
019000     WRITE CHESS-TOURN-RECORD.
019100*---------------------------------------------------------------*
019200 2200-WRITE-ALL-PAIRS-POOL.
019300*---------------------------------------------------------------*
019400*    ALL UNIQUE UNORDERED PAIRS OF ENROLLED PLAYERS - REQ
019500*    #CH-0140.  KEY PLACES THE LOWER-SORTING ID FIRST SO A        CH-0140 
019600*    LATER LOOKUP DOES NOT NEED TO TRY BOTH ORDERS.
019700*---------------------------------------------------------------*
019800     MOVE 0 TO WS-POOL-COUNT.
019900     PERFORM 2210-OUTER-PAIR-LOOP THRU 2210-EXIT
020000         VARYING WS-PAIR-I FROM 1 BY 1
020100         UNTIL WS-PAIR-I > CHT-PLAYER-TABLE-SIZE.
020200*---------------------------------------------------------------*
020300 2210-OUTER-PAIR-LOOP.
020400*---------------------------------------------------------------*
020500     PERFORM 2220-INNER-PAIR-LOOP THRU 2220-EXIT
020600         VARYING WS-PAIR-J FROM WS-PAIR-I BY 1
020700         UNTIL WS-PAIR-J > CHT-PLAYER-TABLE-SIZE.
020800 2210-EXIT.
020900     EXIT.
021000*---------------------------------------------------------------*
021100 2220-INNER-PAIR-LOOP.
021200*---------------------------------------------------------------*
021300     IF WS-PAIR-J = WS-PAIR-I
021400         GO TO 2220-EXIT.
021500     SET CHT-TYPE-POOL-PAIR TO TRUE.
021600     IF CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(WS-PAIR-I) <
021700        CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(WS-PAIR-J)
021800         MOVE CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(WS-PAIR-I)
021900             TO CHT-POOL-P1-ID
022000         MOVE CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(WS-PAIR-J)
022100             TO CHT-POOL-P2-ID
022200     ELSE
022300         MOVE CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(WS-PAIR-J)
022400             TO CHT-POOL-P1-ID
022500         MOVE CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(WS-PAIR-I)
022600             TO CHT-POOL-P2-ID
022700     END-IF.
022800     WRITE CHESS-TOURN-RECORD.
022900     ADD 1 TO WS-POOL-COUNT.
023000 2220-EXIT.
023100     EXIT.
023200*---------------------------------------------------------------*
023300 2300-WRITE-ENROLLED-PLAYERS.
023400*---------------------------------------------------------------*
023500     SET CHT-PLAYER-IDX TO CHT-PLAYER-INDEX.
023600     SET CHT-TYPE-ENROLLED-PLAYER TO TRUE.
023700     MOVE CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
023800         TO CHT-PLAYER-NATIONAL-ID.
023900     MOVE CPR-LASTNAME OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
024000         TO CHT-PLAYER-LASTNAME.
024100     MOVE CPR-FIRSTNAME OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
024200         TO CHT-PLAYER-FIRSTNAME.
024300     MOVE CPR-BIRTHDATE OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
024400         TO CHT-PLAYER-BIRTHDATE.
024500     MOVE CPR-SCORE OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
024600         TO CHT-PLAYER-SCORE.
024700     WRITE CHESS-TOURN-RECORD.
024800 2300-EXIT.
024900     EXIT.
025000*---------------------------------------------------------------*
025100 2400-APPEND-TOURN-INDEX.
025200*---------------------------------------------------------------*
025300     OPEN EXTEND TOURN-INDEX-FILE.
025400     IF NOT TOURN-INDEX-OK
025500         CLOSE TOURN-INDEX-FILE
025600         OPEN OUTPUT TOURN-INDEX-FILE.
025700     MOVE TNT-TOURN-NAME TO TOURN-INDEX-RECORD.
025800     WRITE TOURN-INDEX-RECORD.
025900     CLOSE TOURN-INDEX-FILE.
