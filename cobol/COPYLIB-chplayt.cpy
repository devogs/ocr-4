000100*---------------------------------------------------------------*
000200* CHPLAYT   -  PLAYER WORKING TABLE
000300*              IN-MEMORY COPY OF A PLAYER ROSTER (MASTER OR ONE
000400*              TOURNAMENT'S ENROLLMENT).  COPIED INTO BOTH
000500*              WORKING-STORAGE (LOADER/REPORT PROGRAMS) AND
000600*              LINKAGE SECTION (CHPAIR, CHPOST) SO THE SAME
000700*              TABLE CROSSES A CALL BOUNDARY WITHOUT RE-KEYING.
000800*---------------------------------------------------------------*
000900 01  CHT-PLAYER-TABLE-SIZE       PIC S9(03) USAGE IS COMP.
001000 01  CHT-PLAYER-INDEX            PIC S9(03) USAGE IS COMP.
001100*
001200 01  CHT-PLAYER-ACTION           PIC X(03).
001300     88  CHT-ALL-PLAYERS                    VALUE 'ALL'.
001400*
001500 01  CHT-PLAYER-TABLE.
001600     02  CHT-PLAYER-ENTRY OCCURS 1 TO 200 TIMES
001700             DEPENDING ON CHT-PLAYER-TABLE-SIZE
001800             INDEXED BY CHT-PLAYER-IDX.
001900         05  CPR-NATIONAL-ID     PIC X(07).
002000         05  CPR-LASTNAME        PIC X(20).
002100         05  CPR-FIRSTNAME       PIC X(20).
002200         05  CPR-BIRTHDATE       PIC X(10).
002300         05  CPR-SCORE           PIC S999V9.
002400         05  FILLER              PIC X(05).
