000100*---------------------------------------------------------------*
000200* CHRESLC   -  RESULT TRANSACTION RECORD
000300*              BATCH REPLACEMENT FOR THE INTERACTIVE RESULT-
000400*              ENTRY SCREEN - ONE RECORD PER MATCH RESULT,
000500*              IN MATCH ORDER WITHIN THE ROUND.
000600*---------------------------------------------------------------*
000700 01  CHESS-RESULT-TRANS.
000800     05  CRT-ROUND-NO                PIC 9(02).
000900     05  CRT-P1-ID                   PIC X(07).
001000     05  CRT-P2-ID                   PIC X(07).
001100     05  CRT-OUTCOME                 PIC X(01).
001200         88  CRT-P1-WINS                        VALUE '1'.
001300         88  CRT-P2-WINS                        VALUE '2'.
001400         88  CRT-DRAW                           VALUE 'D'.
001500     05  FILLER                      PIC X(20).
