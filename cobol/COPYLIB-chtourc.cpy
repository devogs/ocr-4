000100*---------------------------------------------------------------*
000200* CHTOURC   -  TOURNAMENT FILE RECORD, TAGGED VARIANT LAYOUT
000300*              ONE PHYSICAL RECORD SHAPE SERVES FIVE PURPOSES,
000400*              SELECTED BY CHT-RECORD-TYPE - THE TOURNAMENT
000500*              FILE IS THE HEADER FOLLOWED BY THE ALL-PAIRS
000600*              POOL, THEN THE ENROLLED PLAYERS, THEN EACH
000700*              ROUND FOLLOWED BY ITS MATCHES, IN THAT ORDER.
000800*---------------------------------------------------------------*
000900 01  CHESS-TOURN-RECORD.
001000     05  CHT-RECORD-TYPE             PIC X(01).
001100         88  CHT-TYPE-HEADER                     VALUE 'H'.
001200         88  CHT-TYPE-POOL-PAIR                   VALUE 'A'.
001300         88  CHT-TYPE-ENROLLED-PLAYER             VALUE 'P'.
001400         88  CHT-TYPE-ROUND                       VALUE 'R'.
001500         88  CHT-TYPE-MATCH                       VALUE 'M'.
001600     05  CHT-RECORD-DATA.
001700         10  CHT-HEADER-DATA.
001800             15  CHT-TOURN-NAME        PIC X(30).
001900             15  CHT-LOCATION          PIC X(30).
002000             15  CHT-START-DATE        PIC X(10).
002100             15  CHT-END-DATE          PIC X(10).
002200             15  CHT-NUMBER-OF-ROUNDS  PIC 9(02).
002300             15  CHT-CURRENT-ROUND     PIC 9(02).
002400             15  CHT-DESCRIPTION       PIC X(60).
002500         10  CHT-POOL-DATA REDEFINES CHT-HEADER-DATA.
002600             15  CHT-POOL-P1-ID        PIC X(07).
002700             15  CHT-POOL-P2-ID        PIC X(07).
002800             15  FILLER                PIC X(130).
002900         10  CHT-PLAYER-DATA REDEFINES CHT-HEADER-DATA.
003000             15  CHT-PLAYER-NATIONAL-ID   PIC X(07).
003100             15  CHT-PLAYER-LASTNAME      PIC X(20).
003200             15  CHT-PLAYER-FIRSTNAME     PIC X(20).
003300             15  CHT-PLAYER-BIRTHDATE     PIC X(10).
003400             15  CHT-PLAYER-SCORE         PIC S999V9.
003500             15  FILLER                PIC X(83).
003600         10  CHT-ROUND-DATA REDEFINES CHT-HEADER-DATA.
003700             15  CHT-ROUND-NAME        PIC X(10).
003800             15  CHT-ROUND-START-TIME  PIC X(19).
003900             15  CHT-ROUND-END-TIME    PIC X(19).
004000             15  FILLER                PIC X(96).
004100         10  CHT-MATCH-DATA REDEFINES CHT-HEADER-DATA.
004200             15  CHT-MATCH-P1-ID       PIC X(07).
004300             15  CHT-MATCH-P2-ID       PIC X(07).
004400             15  CHT-MATCH-P1-SCORE    PIC S9V9.
004500             15  CHT-MATCH-P2-SCORE    PIC S9V9.
004600             15  CHT-MATCH-WHITE       PIC 9(01).
004700             15  CHT-MATCH-FINISHED    PIC X(01).
004800                 88  CHT-MATCH-IS-FINISHED        VALUE 'Y'.
004900                 88  CHT-MATCH-NOT-FINISHED       VALUE 'N'.
005000             15  FILLER                PIC X(124).
