000100*****************************************************************
000200* Program name:    CHROUND
000300* Original author: DAVID QUINTERO
000400*
000500* CHROUND DRIVES THE ROUND LIFECYCLE FOR ONE TOURNAMENT AT A
000600* TIME - START A ROUND, FINISH A ROUND, OR END THE TOURNAMENT -
000700* ONE TRANSACTION PER RUN OF THE LOOP BELOW.  THE WHOLE
000800* TOURNAMENT FILE IS LOADED TO WORKING STORAGE, THE ACTION IS
000900* APPLIED IN MEMORY, THEN THE FILE IS REWRITTEN IN FULL - THE
001000* SAME LOAD/REWRITE STYLE THE PLAYER MASTER USES IN CHADDPLR.
001100*
001200* Maintenence Log
001300* Date      Author        Maintenance Requirement
001400* --------- ------------  ---------------------------------------
001500* 09/05/94  DAVID QUINTERO  Created - drives START/FINISH/END
001600*                           against the tournament file, calls
001700*                           CHPAIR and CHPOST, Req #CH-0070.      CH-0070 
001800* 04/18/97  EDWIN ACKERMAN  Refusal messages now name the action
001900*                           and the tournament instead of just
002000*                           beeping the operator, Req #CH-0140.   CH-0140 
002100* 11/23/98  R HALVERSEN     Y2K - END-DATE and round timestamps
002200*                           now carry a 4-digit year,
002300*                           Req #CH-0206.                         CH-0206 
002400* 08/02/02  T OYELARAN      Lifetime update rewritten to load the
002500*                           master once per transaction instead
002600*                           of once per enrolled player - master
002700*                           file was being reopened P times,
002800*                           Req #CH-0251.                         CH-0251 
002900* 01/14/09  M FENWICK       Round start/end times and the
003000*                           tournament END-DATE were still coming
003100*                           out MM-DD with a 2-digit year even
003200*                           after the 1998 Y2K ticket - the STRING
003300*                           never picked up the century window
003400*                           fields, only the raw clock digits.
003500*                           Rebuilt DD-MM-YYYY off
003600*                           WS-CURRENT-YEAR-4, matching the date
003700*                           shape CHNEWTRN already writes,
003800*                           Req #CH-0299.                         CH-0299 
003900*
004000*****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.  CHROUND.
004300 AUTHOR. DAVID QUINTERO.
004400 INSTALLATION. COBOL DEVELOPMENT CENTER.
004500 DATE-WRITTEN. 09/05/94.
004600 DATE-COMPILED.
004700 SECURITY. NON-CONFIDENTIAL.
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-3081.
005200 OBJECT-COMPUTER. IBM-3081.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ACTION-CLASS IS 'S', 'F', 'E'
005600     UPSI-0 ON STATUS IS UPSI-0-ON.
005700*****************************************************************
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ROUND-ACTION-FILE ASSIGN TO RNDACT
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS  IS RNDACT-FILE-STATUS.
006300     SELECT PLAYER-MASTER-FILE ASSIGN TO PLYRMST
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       FILE STATUS  IS PLAYER-FILE-STATUS.
006600     SELECT TOURNAMENT-FILE ASSIGN TO TOURN-DSNAME
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS  IS TOURN-FILE-STATUS.
006900*****************************************************************
007000*****************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  ROUND-ACTION-FILE
007400      DATA RECORD IS ROUND-ACTION-TRANS.
007500 01  ROUND-ACTION-TRANS.
007600     05  RAT-ACTION-CODE             PIC X(01).
007700         88  RAT-START                        VALUE 'S'.
007800         88  RAT-FINISH                       VALUE 'F'.
007900         88  RAT-END                          VALUE 'E'.
008000     05  RAT-TOURN-NAME               PIC X(30).
008100     05  FILLER                       PIC X(19).
008200*---------------------------------------------------------------*
008300 FD  PLAYER-MASTER-FILE
008400      DATA RECORD IS CHESS-PLAYER-RECORD.
008500      COPY CHPLAYC.
008600*---------------------------------------------------------------*
008700 FD  TOURNAMENT-FILE
008800      DATA RECORD IS CHESS-TOURN-RECORD.
008900      COPY CHTOURC.
009000**
009100**
009200 WORKING-STORAGE SECTION.
009300 01  RNDACT-FILE-STATUS                PIC 99.
009400     88 RNDACT-FILE-OK                 VALUE 00.
009500 01  EOF-SWITCH                        PIC X.
009600     88 EOF                            VALUE 'Y'.
009700 01  PLAYER-FILE-STATUS                PIC 99.
009800     88 PLAYER-FILE-OK                 VALUE 00.
009900     88 PLAYER-FILE-EOF                VALUE 10.
010000 01  TOURN-FILE-STATUS                 PIC 99.
010100     88 TOURN-FILE-OK                  VALUE 00.
010200     88 TOURN-FILE-EOF                 VALUE 10.
010300 01  TOURN-EOF-SWITCH                  PIC X.
010400     88 TOURN-EOF                      VALUE 'Y'.
010500 01  TOURN-DSNAME                      PIC X(30).
010600*
010700* HEADER FIELDS, LOADED FROM THE 'H' RECORD, REWRITTEN AT EVERY
010800* SAVE POINT.
010900 01  WS-TOURN-NAME                     PIC X(30).
011000 01  WS-LOCATION                       PIC X(30).
011100 01  WS-START-DATE                     PIC X(10).
011200 01  WS-END-DATE                       PIC X(10).
011300 01  WS-NUMBER-OF-ROUNDS               PIC 9(02).
011400 01  WS-CURRENT-ROUND                  PIC 9(02).
011500 01  WS-DESCRIPTION                    PIC X(60).
011600*
011700* ONE TABLE ENTRY PER ROUND RECORD READ FROM THE FILE, PLUS THE
011800* ONE (IF ANY) BUILT FRESH BY 3000-START-ROUND.
011900 01  WS-ROUND-TABLE-SIZE               PIC S9(02) USAGE IS COMP.
012000 01  WS-ROUND-TABLE.
012100     02  WS-ROUND-ENTRY OCCURS 1 TO 20 TIMES
012200             DEPENDING ON WS-ROUND-TABLE-SIZE
012300             INDEXED BY WS-ROUND-IDX.
012400         05  WS-RND-NAME              PIC X(10).
012500         05  WS-RND-START-TIME        PIC X(19).
012600         05  WS-RND-END-TIME          PIC X(19).
012700         05  FILLER                   PIC X(05).
012800*
012900* FULL MATCH HISTORY FOR THE TOURNAMENT, TAGGED BY ROUND NUMBER -
013000* THE 'M' RECORD ITSELF CARRIES NO ROUND NUMBER, SO THIS TABLE IS
013100* WHAT LETS CHROUND FIND "THE MATCHES FOR ROUND N" AGAIN.
013200 01  WS-HIST-TABLE-SIZE                PIC S9(04) USAGE IS COMP.
013300 01  WS-HIST-TABLE.
013400     02  WS-HIST-ENTRY OCCURS 1 TO 400 TIMES
013500             DEPENDING ON WS-HIST-TABLE-SIZE
013600             INDEXED BY WS-HIST-IDX.
013700         05  WS-HM-ROUND-NO           PIC 9(02).
013800         05  WS-HM-P1-ID              PIC X(07).
013900         05  WS-HM-P2-ID              PIC X(07).
014000         05  WS-HM-P1-SCORE           PIC S9V9.
014100         05  WS-HM-P2-SCORE           PIC S9V9.
014200         05  WS-HM-WHITE              PIC 9(01).
014300         05  WS-HM-FINISHED           PIC X(01).
014400             88 WS-HM-IS-FINISHED               VALUE 'Y'.
014500             88 WS-HM-NOT-FINISHED              VALUE 'N'.
014600         05  FILLER                   PIC X(04).
014700*
014800* PLAYER MASTER, LOADED/REWRITTEN WHOLESALE BY 7000-LIFETIME-
014900* UPDATE - KEPT SEPARATE FROM THE ENROLLED-PLAYER TABLE BELOW
015000* SO A PLAYER'S LIFETIME AND TOURNAMENT SCORES NEVER COLLIDE.
015100 01  WS-MASTER-TABLE-SIZE              PIC S9(03) USAGE IS COMP.
015200 01  WS-MASTER-TABLE.
015300     02  WS-MASTER-ENTRY OCCURS 1 TO 200 TIMES
015400             DEPENDING ON WS-MASTER-TABLE-SIZE
015500             INDEXED BY WS-MASTER-IDX.
015600         05  WM-NATIONAL-ID           PIC X(07).
015700         05  WM-LASTNAME              PIC X(20).
015800         05  WM-FIRSTNAME             PIC X(20).
015900         05  WM-BIRTHDATE             PIC X(10).
016000         05  WM-SCORE                 PIC S999V9.
016100         05  FILLER                   PIC X(03).
016200*
016300 01  WS-POST-ERROR-COUNT               PIC S9(04) USAGE IS COMP.
016400 01  WS-MASTER-FOUND-SWITCH            PIC X.
016500     88 WS-MASTER-FOUND                          VALUE 'Y'.
016600     88 WS-MASTER-NOT-FOUND                      VALUE 'N'.
016700 01  WS-SAVE-ROUND-NO                  PIC 9(02).
016800*
016900 COPY CHPRTCTL.
017000*
017100* ENROLLED-PLAYER TABLE (TAG 'P') AND PAIRING TABLES SHARED WITH
017200* CHPAIR - THIS PROGRAM CALLS CHPAIR, NOT CHPOST'S OWN CALLER.
017300 COPY CHPLAYT.
017400 COPY CHPAIRT.
017500 COPY CHMATHT.
017600*****************************************************************
017700*****************************************************************
017800 PROCEDURE DIVISION.
017900*---------------------------------------------------------------*
018000 0000-MAIN-PARAGRAPH.
018100*---------------------------------------------------------------*
018200     MOVE 'N' TO EOF-SWITCH
018300     OPEN INPUT ROUND-ACTION-FILE
018400     PERFORM 1000-READ-TRANSACTION UNTIL EOF
018500     CLOSE ROUND-ACTION-FILE
018600     GOBACK.
018700*---------------------------------------------------------------*
018800 1000-READ-TRANSACTION.
018900*---------------------------------------------------------------*
019000     READ ROUND-ACTION-FILE
019100         AT END
019200             SET EOF TO TRUE
019300         NOT AT END
019400             IF RAT-ACTION-CODE IS ACTION-CLASS
019500                 PERFORM 1100-PROCESS-ONE-TRANS
019600             ELSE
019700                 DISPLAY 'CHROUND - INVALID ACTION CODE ',
019800                         RAT-ACTION-CODE
019900             END-IF
020000     END-READ.
020100*---------------------------------------------------------------*
020200 1100-PROCESS-ONE-TRANS.
020300*---------------------------------------------------------------*
020400     MOVE RAT-TOURN-NAME TO TOURN-DSNAME
020500     PERFORM 1200-LOAD-TOURNAMENT
020600     EVALUATE TRUE
020700         WHEN RAT-START
020800             PERFORM 3000-START-ROUND
020900         WHEN RAT-FINISH
021000             PERFORM 4000-FINISH-ROUND
021100         WHEN RAT-END
021200             PERFORM 5000-END-TOURNAMENT
021300     END-EVALUATE.
021400*---------------------------------------------------------------*
021500 1200-LOAD-TOURNAMENT.
021600*---------------------------------------------------------------*
021700     MOVE 0 TO WS-ROUND-TABLE-SIZE
021800     MOVE 0 TO WS-HIST-TABLE-SIZE
021900     MOVE 0 TO CHT-PLAYER-TABLE-SIZE
022000     MOVE 0 TO CHT-POOL-TABLE-SIZE
022100     MOVE 'N' TO TOURN-EOF-SWITCH
022200     OPEN INPUT TOURNAMENT-FILE
022300     PERFORM 1210-LOAD-ONE-RECORD UNTIL TOURN-EOF
022400     CLOSE TOURNAMENT-FILE
022500     PERFORM 1220-BUILD-PLAYED-TABLE.
022600*---------------------------------------------------------------*
022700 1210-LOAD-ONE-RECORD.
022800*---------------------------------------------------------------*
022900     READ TOURNAMENT-FILE
023000         AT END
023100             SET TOURN-EOF TO TRUE
023200         NOT AT END
023300             EVALUATE TRUE
023400                 WHEN CHT-TYPE-HEADER
023500                     MOVE CHT-TOURN-NAME    TO WS-TOURN-NAME
023600                     MOVE CHT-LOCATION      TO WS-LOCATION
023700                     MOVE CHT-START-DATE    TO WS-START-DATE
023800                     MOVE CHT-END-DATE      TO WS-END-DATE
023900                     MOVE CHT-NUMBER-OF-ROUNDS
024000                         TO WS-NUMBER-OF-ROUNDS
024100                     MOVE CHT-CURRENT-ROUND TO WS-CURRENT-ROUND
024200                     MOVE CHT-DESCRIPTION   TO WS-DESCRIPTION
024300                 WHEN CHT-TYPE-POOL-PAIR
024400                     ADD 1 TO CHT-POOL-TABLE-SIZE
024500                     MOVE CHT-POOL-P1-ID TO
024600                         CPE-POOL-P1-ID(CHT-POOL-TABLE-SIZE)
024700                     MOVE CHT-POOL-P2-ID TO
024800                         CPE-POOL-P2-ID(CHT-POOL-TABLE-SIZE)
024900                 WHEN CHT-TYPE-ENROLLED-PLAYER
025000                     ADD 1 TO CHT-PLAYER-TABLE-SIZE
025100                     PERFORM 1211-LOAD-PLAYER-ENTRY
025200                 WHEN CHT-TYPE-ROUND
025300                     ADD 1 TO WS-ROUND-TABLE-SIZE
025400                     MOVE CHT-ROUND-NAME TO
025500                         WS-RND-NAME(WS-ROUND-TABLE-SIZE)
025600                     MOVE CHT-ROUND-START-TIME TO
025700                         WS-RND-START-TIME(WS-ROUND-TABLE-SIZE)
025800                     MOVE CHT-ROUND-END-TIME TO
025900                         WS-RND-END-TIME(WS-ROUND-TABLE-SIZE)
026000                 WHEN CHT-TYPE-MATCH
026100                     ADD 1 TO WS-HIST-TABLE-SIZE
026200                     PERFORM 1212-LOAD-MATCH-ENTRY
026300             END-EVALUATE
026400     END-READ.
026500*---------------------------------------------------------------*
026600 1211-LOAD-PLAYER-ENTRY.
026700*---------------------------------------------------------------*
026800     MOVE CHT-PLAYER-NATIONAL-ID TO
026900         CPR-NATIONAL-ID OF
027000             CHT-PLAYER-ENTRY(CHT-PLAYER-TABLE-SIZE)
027100     MOVE CHT-PLAYER-LASTNAME TO
027200         CPR-LASTNAME OF
027300             CHT-PLAYER-ENTRY(CHT-PLAYER-TABLE-SIZE)
027400     MOVE CHT-PLAYER-FIRSTNAME TO
027500         CPR-FIRSTNAME OF
027600             CHT-PLAYER-ENTRY(CHT-PLAYER-TABLE-SIZE)
027700     MOVE CHT-PLAYER-BIRTHDATE TO
027800         CPR-BIRTHDATE OF
027900             CHT-PLAYER-ENTRY(CHT-PLAYER-TABLE-SIZE)
028000     MOVE CHT-PLAYER-SCORE TO
028100         CPR-SCORE OF
028200             CHT-PLAYER-ENTRY(CHT-PLAYER-TABLE-SIZE).
028300*---------------------------------------------------------------*
028400 1212-LOAD-MATCH-ENTRY.
028500*---------------------------------------------------------------*
028600     MOVE WS-ROUND-TABLE-SIZE TO
028700         WS-HM-ROUND-NO(WS-HIST-TABLE-SIZE)
028800     MOVE CHT-MATCH-P1-ID  TO WS-HM-P1-ID(WS-HIST-TABLE-SIZE)
028900     MOVE CHT-MATCH-P2-ID  TO WS-HM-P2-ID(WS-HIST-TABLE-SIZE)
029000     MOVE CHT-MATCH-P1-SCORE TO
029100         WS-HM-P1-SCORE(WS-HIST-TABLE-SIZE)
029200     MOVE CHT-MATCH-P2-SCORE TO
029300         WS-HM-P2-SCORE(WS-HIST-TABLE-SIZE)
029400     MOVE CHT-MATCH-WHITE  TO WS-HM-WHITE(WS-HIST-TABLE-SIZE)
029500     MOVE CHT-MATCH-FINISHED TO
029600         WS-HM-FINISHED(WS-HIST-TABLE-SIZE).
029700*---------------------------------------------------------------*
029800 1220-BUILD-PLAYED-TABLE.
029900*---------------------------------------------------------------*
030000     MOVE 0 TO CHT-PLAYED-TABLE-SIZE
030100     PERFORM 1221-ADD-PLAYED-ENTRY
030200         VARYING WS-HIST-IDX FROM 1 BY 1
030300         UNTIL WS-HIST-IDX > WS-HIST-TABLE-SIZE.
030400*---------------------------------------------------------------*
030500 1221-ADD-PLAYED-ENTRY.
030600*---------------------------------------------------------------*
030700     ADD 1 TO CHT-PLAYED-TABLE-SIZE
030800     MOVE WS-HM-P1-ID(WS-HIST-IDX) TO
030900         CPE-PLAYED-P1-ID(CHT-PLAYED-TABLE-SIZE)
031000     MOVE WS-HM-P2-ID(WS-HIST-IDX) TO
031100         CPE-PLAYED-P2-ID(CHT-PLAYED-TABLE-SIZE).
031200*---------------------------------------------------------------*
031300 3000-START-ROUND.
031400*---------------------------------------------------------------*
031500     IF WS-CURRENT-ROUND >= WS-NUMBER-OF-ROUNDS
031600         OR WS-END-DATE NOT = SPACES
031700         DISPLAY 'CHROUND - CANNOT START A ROUND FOR ',
031800                 WS-TOURN-NAME
031900     ELSE
032000         IF WS-CURRENT-ROUND = 0
032100             SET CHT-PAIR-ROUND1 TO TRUE
032200         ELSE
032300             SET CHT-PAIR-ROUNDN TO TRUE
032400         END-IF
032500         CALL 'CHPAIR' USING CHT-PAIR-ACTION,
032600             CHT-PLAYER-TABLE-SIZE, CHT-PLAYER-TABLE,
032700             CHT-POOL-TABLE-SIZE, CHT-POOL-TABLE,
032800             CHT-PLAYED-TABLE-SIZE, CHT-PLAYED-TABLE,
032900             CHT-PAIRING-TABLE-SIZE, CHT-PAIRING-TABLE
033000         END-CALL
033100         IF CHT-PAIRING-TABLE-SIZE = 0
033200             DISPLAY 'CHROUND - NO PAIRINGS, ROUND NOT ',
033300                     'STARTED FOR ', WS-TOURN-NAME
033400         ELSE
033500             ADD 1 TO WS-CURRENT-ROUND
033600             PERFORM 3100-ADD-ROUND-RECORD
033700             PERFORM 3200-ADD-MATCH-RECORDS
033800             PERFORM 6000-REWRITE-TOURNAMENT
033900         END-IF
034000     END-IF.
034100*---------------------------------------------------------------*
034200* 01/14/09 M FENWICK - DD-MM-YYYY START TIME, REQ #CH-0299.       CH-0299 
034300 3100-ADD-ROUND-RECORD.
034400*---------------------------------------------------------------*
034500     ACCEPT WS-CURRENT-DATE-6 FROM DATE
034600     ACCEPT WS-CURRENT-TIME-8 FROM TIME
034700     IF WS-CURRENT-YY < 50
034800         MOVE 20 TO WS-CURRENT-CENTURY-4
034900     ELSE
035000         MOVE 19 TO WS-CURRENT-CENTURY-4
035100     END-IF
035200     MOVE WS-CURRENT-YY TO WS-CURRENT-YY-4
035300     ADD 1 TO WS-ROUND-TABLE-SIZE
035400     MOVE SPACES TO WS-RND-NAME(WS-ROUND-TABLE-SIZE)
035500     STRING 'Round ' DELIMITED BY SIZE
035600            WS-CURRENT-ROUND DELIMITED BY SIZE
035700         INTO WS-RND-NAME(WS-ROUND-TABLE-SIZE)
035800     STRING WS-CURRENT-DD  DELIMITED BY SIZE
035900            '-' DELIMITED BY SIZE
036000            WS-CURRENT-MM  DELIMITED BY SIZE
036100            '-' DELIMITED BY SIZE
036200            WS-CURRENT-YEAR-4 DELIMITED BY SIZE
036300            ' '  DELIMITED BY SIZE
036400            WS-CURRENT-HH  DELIMITED BY SIZE
036500            ':' DELIMITED BY SIZE
036600            WS-CURRENT-MN  DELIMITED BY SIZE
036700            ':' DELIMITED BY SIZE
036800            WS-CURRENT-SS  DELIMITED BY SIZE
036900         INTO WS-RND-START-TIME(WS-ROUND-TABLE-SIZE)
037000     MOVE SPACES TO WS-RND-END-TIME(WS-ROUND-TABLE-SIZE).
037100*---------------------------------------------------------------*
037200 3200-ADD-MATCH-RECORDS.
037300*---------------------------------------------------------------*
037400     PERFORM 3210-ADD-ONE-MATCH-RECORD
037500         VARYING CHT-PAIRING-IDX FROM 1 BY 1
037600         UNTIL CHT-PAIRING-IDX > CHT-PAIRING-TABLE-SIZE.
037700*---------------------------------------------------------------*
037800 3210-ADD-ONE-MATCH-RECORD.
037900*---------------------------------------------------------------*
038000     ADD 1 TO WS-HIST-TABLE-SIZE
038100     MOVE WS-CURRENT-ROUND TO
038200         WS-HM-ROUND-NO(WS-HIST-TABLE-SIZE)
038300     MOVE CPE-PAIRING-P1-ID(CHT-PAIRING-IDX) TO
038400         WS-HM-P1-ID(WS-HIST-TABLE-SIZE)
038500     MOVE CPE-PAIRING-P2-ID(CHT-PAIRING-IDX) TO
038600         WS-HM-P2-ID(WS-HIST-TABLE-SIZE)
038700     MOVE 0 TO WS-HM-P1-SCORE(WS-HIST-TABLE-SIZE)
038800     MOVE 0 TO WS-HM-P2-SCORE(WS-HIST-TABLE-SIZE)
038900     MOVE CPE-PAIRING-WHITE(CHT-PAIRING-IDX) TO
039000         WS-HM-WHITE(WS-HIST-TABLE-SIZE)
039100     MOVE 'N' TO WS-HM-FINISHED(WS-HIST-TABLE-SIZE).
039200*---------------------------------------------------------------*
039300* 01/14/09 M FENWICK - DD-MM-YYYY END TIME, REQ #CH-0299.         CH-0299 
039400 4000-FINISH-ROUND.
039500*---------------------------------------------------------------*
039600     IF WS-CURRENT-ROUND = 0 OR WS-END-DATE NOT = SPACES
039700         DISPLAY 'CHROUND - CANNOT FINISH A ROUND FOR ',
039800                 WS-TOURN-NAME
039900     ELSE
040000         SET WS-ROUND-IDX TO WS-ROUND-TABLE-SIZE
040100         ACCEPT WS-CURRENT-DATE-6 FROM DATE
040200         ACCEPT WS-CURRENT-TIME-8 FROM TIME
040300         IF WS-CURRENT-YY < 50
040400             MOVE 20 TO WS-CURRENT-CENTURY-4
040500         ELSE
040600             MOVE 19 TO WS-CURRENT-CENTURY-4
040700         END-IF
040800         MOVE WS-CURRENT-YY TO WS-CURRENT-YY-4
040900         STRING WS-CURRENT-DD  DELIMITED BY SIZE
041000                '-' DELIMITED BY SIZE
041100                WS-CURRENT-MM  DELIMITED BY SIZE
041200                '-' DELIMITED BY SIZE
041300                WS-CURRENT-YEAR-4 DELIMITED BY SIZE
041400                ' '  DELIMITED BY SIZE
041500                WS-CURRENT-HH  DELIMITED BY SIZE
041600                ':' DELIMITED BY SIZE
041700                WS-CURRENT-MN  DELIMITED BY SIZE
041800                ':' DELIMITED BY SIZE
041900                WS-CURRENT-SS  DELIMITED BY SIZE
042000             INTO WS-RND-END-TIME(WS-ROUND-IDX)
042100         MOVE 0 TO CHT-MATCH-TABLE-SIZE
042200         PERFORM 4050-CHECK-MATCH-FOR-ROUND
042300             VARYING WS-HIST-IDX FROM 1 BY 1
042400             UNTIL WS-HIST-IDX > WS-HIST-TABLE-SIZE
042500         MOVE WS-CURRENT-ROUND TO WS-SAVE-ROUND-NO
042600         CALL 'CHPOST' USING WS-SAVE-ROUND-NO,
042700             WS-POST-ERROR-COUNT,
042800             CHT-PLAYER-TABLE-SIZE, CHT-PLAYER-TABLE,
042900             CHT-MATCH-TABLE-SIZE, CHT-MATCH-TABLE
043000         END-CALL
043100         PERFORM 4200-COPY-BACK-MATCH-TABLE
043200         PERFORM 7000-LIFETIME-UPDATE
043300         PERFORM 6000-REWRITE-TOURNAMENT
043400     END-IF.
043500*---------------------------------------------------------------*
043600 4050-CHECK-MATCH-FOR-ROUND.
043700*---------------------------------------------------------------*
043800     IF WS-HM-ROUND-NO(WS-HIST-IDX) = WS-CURRENT-ROUND
043900         PERFORM 4100-COPY-TO-MATCH-TABLE
044000     END-IF.
044100*---------------------------------------------------------------*
044200 4100-COPY-TO-MATCH-TABLE.
044300*---------------------------------------------------------------*
044400     ADD 1 TO CHT-MATCH-TABLE-SIZE
044500     MOVE WS-HM-P1-ID(WS-HIST-IDX) TO
044600         CME-P1-ID(CHT-MATCH-TABLE-SIZE)
044700     MOVE WS-HM-P2-ID(WS-HIST-IDX) TO
044800         CME-P2-ID(CHT-MATCH-TABLE-SIZE)
044900     MOVE WS-HM-P1-SCORE(WS-HIST-IDX) TO
045000         CME-P1-SCORE(CHT-MATCH-TABLE-SIZE)
045100     MOVE WS-HM-P2-SCORE(WS-HIST-IDX) TO
045200         CME-P2-SCORE(CHT-MATCH-TABLE-SIZE)
045300     MOVE WS-HM-WHITE(WS-HIST-IDX) TO
045400         CME-WHITE(CHT-MATCH-TABLE-SIZE)
045500     MOVE WS-HM-FINISHED(WS-HIST-IDX) TO
045600         CME-FINISHED(CHT-MATCH-TABLE-SIZE).
045700*---------------------------------------------------------------*
045800 4200-COPY-BACK-MATCH-TABLE.
045900*---------------------------------------------------------------*
046000     SET CHT-MATCH-IDX TO 1
046100     PERFORM 4210-COPY-BACK-ONE-MATCH
046200         VARYING WS-HIST-IDX FROM 1 BY 1
046300         UNTIL WS-HIST-IDX > WS-HIST-TABLE-SIZE.
046400*---------------------------------------------------------------*
046500 4210-COPY-BACK-ONE-MATCH.
046600*---------------------------------------------------------------*
046700     IF WS-HM-ROUND-NO(WS-HIST-IDX) = WS-CURRENT-ROUND
046800         MOVE CME-P1-SCORE(CHT-MATCH-IDX) TO
046900             WS-HM-P1-SCORE(WS-HIST-IDX)
047000         MOVE CME-P2-SCORE(CHT-MATCH-IDX) TO
047100             WS-HM-P2-SCORE(WS-HIST-IDX)
047200         MOVE CME-FINISHED(CHT-MATCH-IDX) TO
047300             WS-HM-FINISHED(WS-HIST-IDX)
047400         SET CHT-MATCH-IDX UP BY 1
047500     END-IF.
047600*---------------------------------------------------------------*
047700* 01/14/09 M FENWICK - DD-MM-YYYY END-DATE, REQ #CH-0299.         CH-0299 
047800 5000-END-TOURNAMENT.
047900*---------------------------------------------------------------*
048000     IF WS-END-DATE NOT = SPACES
048100         OR WS-CURRENT-ROUND < WS-NUMBER-OF-ROUNDS
048200         DISPLAY 'CHROUND - CANNOT END TOURNAMENT ',
048300                 WS-TOURN-NAME
048400     ELSE
048500         ACCEPT WS-CURRENT-DATE-6 FROM DATE
048600         IF WS-CURRENT-YY < 50
048700             MOVE 20 TO WS-CURRENT-CENTURY-4
048800         ELSE
048900             MOVE 19 TO WS-CURRENT-CENTURY-4
049000         END-IF
049100         MOVE WS-CURRENT-YY TO WS-CURRENT-YY-4
049200         STRING WS-CURRENT-DD  DELIMITED BY SIZE
049300                '-' DELIMITED BY SIZE
049400                WS-CURRENT-MM  DELIMITED BY SIZE
049500                '-' DELIMITED BY SIZE
049600                WS-CURRENT-YEAR-4 DELIMITED BY SIZE
049700             INTO WS-END-DATE
049800         PERFORM 7000-LIFETIME-UPDATE
049900         PERFORM 6000-REWRITE-TOURNAMENT
050000     END-IF.
050100*---------------------------------------------------------------*
050200 6000-REWRITE-TOURNAMENT.
050300*---------------------------------------------------------------*
050400     OPEN OUTPUT TOURNAMENT-FILE
050500     SET CHT-TYPE-HEADER TO TRUE
050600     MOVE WS-TOURN-NAME    TO CHT-TOURN-NAME
050700     MOVE WS-LOCATION      TO CHT-LOCATION
050800     MOVE WS-START-DATE    TO CHT-START-DATE
050900     MOVE WS-END-DATE      TO CHT-END-DATE
051000     MOVE WS-NUMBER-OF-ROUNDS TO CHT-NUMBER-OF-ROUNDS
051100     MOVE WS-CURRENT-ROUND TO CHT-CURRENT-ROUND
051200     MOVE WS-DESCRIPTION   TO CHT-DESCRIPTION
051300     WRITE CHESS-TOURN-RECORD
051400     PERFORM 6050-WRITE-POOL-RECORD
051500         VARYING CHT-POOL-IDX FROM 1 BY 1
051600         UNTIL CHT-POOL-IDX > CHT-POOL-TABLE-SIZE
051700     PERFORM 6100-WRITE-PLAYER-RECORD
051800         VARYING CHT-PLAYER-IDX FROM 1 BY 1
051900         UNTIL CHT-PLAYER-IDX > CHT-PLAYER-TABLE-SIZE
052000     PERFORM 6200-WRITE-ROUND-RECORD
052100         VARYING WS-ROUND-IDX FROM 1 BY 1
052200         UNTIL WS-ROUND-IDX > WS-ROUND-TABLE-SIZE
052300     CLOSE TOURNAMENT-FILE.
052400*---------------------------------------------------------------*
052500 6050-WRITE-POOL-RECORD.
052600*---------------------------------------------------------------*
052700     SET CHT-TYPE-POOL-PAIR TO TRUE
052800     MOVE CPE-POOL-P1-ID(CHT-POOL-IDX) TO CHT-POOL-P1-ID
052900     MOVE CPE-POOL-P2-ID(CHT-POOL-IDX) TO CHT-POOL-P2-ID
053000     WRITE CHESS-TOURN-RECORD.
053100*---------------------------------------------------------------*
053200 6100-WRITE-PLAYER-RECORD.
053300*---------------------------------------------------------------*
053400     SET CHT-TYPE-ENROLLED-PLAYER TO TRUE
053500     MOVE CPR-NATIONAL-ID OF
053600         CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
053700         TO CHT-PLAYER-NATIONAL-ID
053800     MOVE CPR-LASTNAME OF
053900         CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
054000         TO CHT-PLAYER-LASTNAME
054100     MOVE CPR-FIRSTNAME OF
054200         CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
054300         TO CHT-PLAYER-FIRSTNAME
054400     MOVE CPR-BIRTHDATE OF
054500         CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
054600         TO CHT-PLAYER-BIRTHDATE
054700     MOVE CPR-SCORE OF
054800         CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
054900         TO CHT-PLAYER-SCORE
055000     WRITE CHESS-TOURN-RECORD.
055100*---------------------------------------------------------------*
055200 6200-WRITE-ROUND-RECORD.
055300*---------------------------------------------------------------*
055400     SET CHT-TYPE-ROUND TO TRUE
055500     MOVE WS-RND-NAME(WS-ROUND-IDX)       TO CHT-ROUND-NAME
055600     MOVE WS-RND-START-TIME(WS-ROUND-IDX) TO
055700         CHT-ROUND-START-TIME
055800     MOVE WS-RND-END-TIME(WS-ROUND-IDX)   TO CHT-ROUND-END-TIME
055900     WRITE CHESS-TOURN-RECORD
056000     PERFORM 6205-CHECK-MATCH-FOR-WRITE
056100         VARYING WS-HIST-IDX FROM 1 BY 1
056200         UNTIL WS-HIST-IDX > WS-HIST-TABLE-SIZE.
056300*---------------------------------------------------------------*
056400 6205-CHECK-MATCH-FOR-WRITE.
056500*---------------------------------------------------------------*
056600     IF WS-HM-ROUND-NO(WS-HIST-IDX) = WS-ROUND-IDX
056700         PERFORM 6210-WRITE-MATCH-RECORD
056800     END-IF.
056900*---------------------------------------------------------------*
057000 6210-WRITE-MATCH-RECORD.
057100*---------------------------------------------------------------*
057200     SET CHT-TYPE-MATCH TO TRUE
057300     MOVE WS-HM-P1-ID(WS-HIST-IDX)    TO CHT-MATCH-P1-ID
057400     MOVE WS-HM-P2-ID(WS-HIST-IDX)    TO CHT-MATCH-P2-ID
057500     MOVE WS-HM-P1-SCORE(WS-HIST-IDX) TO CHT-MATCH-P1-SCORE
057600     MOVE WS-HM-P2-SCORE(WS-HIST-IDX) TO CHT-MATCH-P2-SCORE
057700     MOVE WS-HM-WHITE(WS-HIST-IDX)    TO CHT-MATCH-WHITE
057800     MOVE WS-HM-FINISHED(WS-HIST-IDX) TO CHT-MATCH-FINISHED
057900     WRITE CHESS-TOURN-RECORD.
058000*---------------------------------------------------------------*
058100 7000-LIFETIME-UPDATE.
058200*---------------------------------------------------------------*
058300     MOVE 0 TO WS-MASTER-TABLE-SIZE
058400     MOVE 'N' TO EOF-SWITCH
058500     OPEN INPUT PLAYER-MASTER-FILE
058600     PERFORM 7100-LOAD-MASTER-RECORD UNTIL EOF
058700     CLOSE PLAYER-MASTER-FILE
058800     PERFORM 7200-CREDIT-ONE-PLAYER
058900         VARYING CHT-PLAYER-IDX FROM 1 BY 1
059000         UNTIL CHT-PLAYER-IDX > CHT-PLAYER-TABLE-SIZE
059100     OPEN OUTPUT PLAYER-MASTER-FILE
059200     PERFORM 7300-WRITE-MASTER-RECORD
059300         VARYING WS-MASTER-IDX FROM 1 BY 1
059400         UNTIL WS-MASTER-IDX > WS-MASTER-TABLE-SIZE
059500     CLOSE PLAYER-MASTER-FILE.
059600*---------------------------------------------------------------*
059700 7100-LOAD-MASTER-RECORD.
059800*---------------------------------------------------------------*
059900     READ PLAYER-MASTER-FILE
060000         AT END
060100             SET EOF TO TRUE
060200         NOT AT END
060300             ADD 1 TO WS-MASTER-TABLE-SIZE
060400             MOVE CPR-NATIONAL-ID OF CHESS-PLAYER-RECORD TO
060500                 WM-NATIONAL-ID(WS-MASTER-TABLE-SIZE)
060600             MOVE CPR-LASTNAME OF CHESS-PLAYER-RECORD TO
060700                 WM-LASTNAME(WS-MASTER-TABLE-SIZE)
060800             MOVE CPR-FIRSTNAME OF CHESS-PLAYER-RECORD TO
060900                 WM-FIRSTNAME(WS-MASTER-TABLE-SIZE)
061000             MOVE CPR-BIRTHDATE OF CHESS-PLAYER-RECORD TO
061100                 WM-BIRTHDATE(WS-MASTER-TABLE-SIZE)
061200             MOVE CPR-SCORE OF CHESS-PLAYER-RECORD TO
061300                 WM-SCORE(WS-MASTER-TABLE-SIZE)
061400     END-READ.
061500*---------------------------------------------------------------*
061600 7200-CREDIT-ONE-PLAYER.
061700*---------------------------------------------------------------*
061800     SET WS-MASTER-NOT-FOUND TO TRUE
061900     SET WS-MASTER-IDX TO 1
062000     SEARCH WS-MASTER-ENTRY
062100         AT END
062200             SET WS-MASTER-NOT-FOUND TO TRUE
062300         WHEN WM-NATIONAL-ID(WS-MASTER-IDX) =
062400                 CPR-NATIONAL-ID OF
062500                     CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
062600             ADD CPR-SCORE OF
062700                 CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
062800                 TO WM-SCORE(WS-MASTER-IDX)
062900     END-SEARCH.
063000*---------------------------------------------------------------*
063100 7300-WRITE-MASTER-RECORD.
063200*---------------------------------------------------------------*
063300     MOVE WM-NATIONAL-ID(WS-MASTER-IDX) TO
063400         CPR-NATIONAL-ID OF CHESS-PLAYER-RECORD
063500     MOVE WM-LASTNAME(WS-MASTER-IDX) TO
063600         CPR-LASTNAME OF CHESS-PLAYER-RECORD
063700     MOVE WM-FIRSTNAME(WS-MASTER-IDX) TO
063800         CPR-FIRSTNAME OF CHESS-PLAYER-RECORD
063900     MOVE WM-BIRTHDATE(WS-MASTER-IDX) TO
064000         CPR-BIRTHDATE OF CHESS-PLAYER-RECORD
064100     MOVE WM-SCORE(WS-MASTER-IDX) TO
064200         CPR-SCORE OF CHESS-PLAYER-RECORD
064300     WRITE CHESS-PLAYER-RECORD.
