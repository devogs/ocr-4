000100*---------------------------------------------------------------*
000200* CHROSTF   -  ROSTER / TOURNAMENT DETAIL PRINT-LINE FORMAT
000300*              SHARED DETAIL-LINE AND HEADING-LINE LAYOUTS FOR
000400*              CHROSTER (CLUB ROSTER) AND CHTDETL (TOURNAMENT
000500*              DETAIL) - BOTH PRINT A NAME/ID/SCORE LINE PER
000600*              PLAYER, SO ONE FORMAT MEMBER COVERS BOTH.
000700*---------------------------------------------------------------*
000800 01  DETAIL-LINE.
000900     05  DL-NATIONAL-ID              PIC X(07).
001000     05  FILLER                      PIC X(02) VALUE SPACE.
001100     05  DL-LASTNAME                 PIC X(20).
001200     05  FILLER                      PIC X(01) VALUE SPACE.
001300     05  DL-FIRSTNAME                PIC X(20).
001400     05  FILLER                      PIC X(02) VALUE SPACE.
001500     05  DL-BIRTHDATE                PIC X(10).
001600     05  FILLER                      PIC X(02) VALUE SPACE.
001700     05  DL-SCORE                    PIC ZZ9.9.
001800     05  FILLER                      PIC X(60).
001900*---------------------------------------------------------------*
002000 01  MATCH-DETAIL-LINE.
002100     05  ML-WHITE-ID                 PIC X(07).
002200     05  FILLER                      PIC X(02) VALUE SPACE.
002300     05  ML-WHITE-NAME               PIC X(30).
002400     05  FILLER                      PIC X(02) VALUE SPACE.
002500     05  ML-SCORE-SEP                PIC X(03) VALUE ' - '.
002600     05  FILLER                      PIC X(02) VALUE SPACE.
002700     05  ML-BLACK-ID                 PIC X(07).
002800     05  FILLER                      PIC X(02) VALUE SPACE.
002900     05  ML-BLACK-NAME               PIC X(30).
003000     05  FILLER                      PIC X(02) VALUE SPACE.
003100     05  ML-P1-SCORE                 PIC Z9.9.
003200     05  FILLER                      PIC X(01) VALUE '-'.
003300     05  ML-P2-SCORE                 PIC Z9.9.
003400     05  FILLER                      PIC X(30).
003500*---------------------------------------------------------------*
003600 01  HEADING-LINES.
003700*---------------------------------------------------------------*
003800     05  HEADING-LINE-1.
003900         10  FILLER      PIC X(07) VALUE ' DATE: '.
004000         10  HL1-MONTH   PIC X(02).
004100         10  FILLER      PIC X(01) VALUE '/'.
004200         10  HL1-DAY     PIC X(02).
004300         10  FILLER      PIC X(01) VALUE '/'.
004400         10  HL1-YEAR    PIC X(04).
004500         10  FILLER      PIC X(03) VALUE SPACE.
004600         10  FILLER      PIC X(20) VALUE '     CLUB CHESS ASSN'.
004700         10  FILLER      PIC X(20) VALUE ' - TOURNAMENT SYSTEM'.
004800         10  FILLER      PIC X(20) VALUE '                    '.
004900         10  FILLER      PIC X(20) VALUE '              PAGE: '.
005000         10  HL1-PAGE-COUNT          PIC ZZ9.
005100     05  HEADING-LINE-2.
005200         10  FILLER      PIC X(20) VALUE SPACES.
005300         10  FILLER      PIC X(60) VALUE
005400             'ID       LASTNAME             FIRSTNAME'.
