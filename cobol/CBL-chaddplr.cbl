000100*===============================================================*
000200* PROGRAM NAME:    CHADDPLR
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/94 DAVID QUINTERO  WRITTEN FOR CLUB PLAYER REGISTRY -
000900*                          REPLACES THE CARD-FILE MEMBERSHIP LOG.
001000* 07/22/95 DAVID QUINTERO  ADD BIRTHDATE EDIT, REQ #CH-0119.      CH-0119 
001100* 02/14/97 R HALVERSEN     REJECT DUPLICATE NATIONAL-ID ON ADD,
001200*                          REQ #CH-0164.                          CH-0164 
001300* 11/03/98 R HALVERSEN     CENTURY WINDOW ON BIRTHDATE FOR Y2K,
001400*                          REQ #CH-0201. SEE 2220-EDIT-BIRTHDATE. CH-0201 
001500* 04/09/01 T OYELARAN      TRAILING FILLER WIDENED, MASTER RECORD
001600*                          NOW SHARED WITH TOURNAMENT ENROLLMENT
001700*                          COPY (SEE CHNEWTRN), REQ #CH-0247.     CH-0247 
001800*===============================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  CHADDPLR.
002100 AUTHOR. DAVID QUINTERO.
002200 INSTALLATION. COBOL DEVELOPMENT CENTER.
002300 DATE-WRITTEN. 03/11/94.
002400 DATE-COMPILED.
002500 SECURITY. NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3081.
003200*---------------------------------------------------------------*
003300 OBJECT-COMPUTER. IBM-3081.
003400*---------------------------------------------------------------*
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS ALPHA-CLASS IS 'A' THRU 'Z'
003800     UPSI-0 ON STATUS IS UPSI-0-ON.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT PLAYER-MASTER-FILE ASSIGN TO PLYRMST
004400       ORGANIZATION IS LINE SEQUENTIAL
004500       FILE STATUS IS PLAYER-MASTER-STATUS.
004600*
004700     SELECT PLAYER-ADD-FILE ASSIGN TO PLYRADD
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS IS PLAYER-ADD-STATUS.
005000*===============================================================*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*---------------------------------------------------------------*
005400 FD  PLAYER-MASTER-FILE.
005500 COPY CHPLAYC.
005600*---------------------------------------------------------------*
005700 FD  PLAYER-ADD-FILE.
005800*---------------------------------------------------------------*
005900 01  PLAYER-ADD-RECORD.
006000     05  PAR-NATIONAL-ID             PIC X(07).
006100     05  PAR-LASTNAME                PIC X(20).
006200     05  PAR-FIRSTNAME               PIC X(20).
006300     05  PAR-BIRTHDATE               PIC X(10).
006400     05  FILLER                      PIC X(04).
006500*---------------------------------------------------------------*
006600* CENTURY-WINDOW VIEW OF THE INCOMING BIRTHDATE - REQ #CH-0201.   CH-0201 
006700*---------------------------------------------------------------*
006800 01  PAR-BIRTHDATE-BRK REDEFINES PLAYER-ADD-RECORD.
006900     05  FILLER                      PIC X(47).
007000     05  PAR-BD-MM                   PIC X(02).
007100     05  FILLER                      PIC X(01).
007200     05  PAR-BD-DD                   PIC X(02).
007300     05  FILLER                      PIC X(01).
007400     05  PAR-BD-YYYY                 PIC X(04).
007500     05  FILLER                      PIC X(04).
007600*---------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900 01  WS-SWITCHES-MISC-FIELDS.
008000     05  PLAYER-MASTER-STATUS        PIC X(02).
008100         88  PLAYER-MASTER-OK                  VALUE '00'.
008200         88  PLAYER-MASTER-EOF                 VALUE '10'.
008300     05  PLAYER-ADD-STATUS           PIC X(02).
008400         88  PLAYER-ADD-OK                     VALUE '00'.
008500         88  PLAYER-ADD-EOF                    VALUE '10'.
008600     05  WS-DUPLICATE-SW             PIC X(01) VALUE 'N'.
008700         88  WS-DUPLICATE-FOUND                VALUE 'Y'.
008800     05  WS-ADD-COUNT                PIC S9(05) USAGE IS COMP
008900                                         VALUE 0.
009000     05  WS-REJECT-COUNT             PIC S9(05) USAGE IS COMP
009100                                         VALUE 0.
009200     05  FILLER                      PIC X(05).
009300*---------------------------------------------------------------*
009400* COMBINED STATUS VIEW - LETS US DISPLAY BOTH FILE STATUSES AS
009500* ONE FOUR-BYTE FIELD ON AN ABEND DUMP WITHOUT TWO DISPLAYS.
009600*---------------------------------------------------------------*
009700 01  WS-STATUS-PAIR-VIEW REDEFINES WS-SWITCHES-MISC-FIELDS.
009800     05  WS-BOTH-STATUS              PIC X(04).
009900     05  FILLER                      PIC X(14).
010000*---------------------------------------------------------------*
010100* SHARED PLAYER TABLE - HOLDS THE ENTIRE MASTER IN MEMORY WHILE
010200* NEW-HIRE (NEW MEMBER) RECORDS ARE APPENDED.  SEE CHPLAYT.
010300*---------------------------------------------------------------*
010400 COPY CHPLAYT.
010500*---------------------------------------------------------------*
010600* TABLE-VIEW REDEFINITION - LETS US WALK THE SAME BYTES EITHER AS
010700* THE FULL PLAYER TABLE OR AS A BARE ID LIST WHEN ONLY THE KEYS
010800* ARE OF INTEREST (DUPLICATE CHECK, REQ #CH-0164).                CH-0164 
010900*---------------------------------------------------------------*
011000 01  CHT-PLAYER-TABLE-ID-VIEW REDEFINES CHT-PLAYER-TABLE.
011100     02  CHT-ID-ENTRY OCCURS 1 TO 200 TIMES
011200             DEPENDING ON CHT-PLAYER-TABLE-SIZE
011300             INDEXED BY CHT-ID-IDX.
011400         05  CHT-ID-KEY               PIC X(07).
011500         05  FILLER                   PIC X(59).
011600*===============================================================*
011700 PROCEDURE DIVISION.
011800*---------------------------------------------------------------*
011900 0000-MAIN-PARAGRAPH.
012000*---------------------------------------------------------------*
012100     PERFORM 1000-LOAD-PLAYER-MASTER THRU 1000-EXIT.
012200     PERFORM 2000-OPEN-ADD-FILE.
012300     PERFORM 2100-PROCESS-ADD-RECORD THRU 2100-EXIT
012400         UNTIL PLAYER-ADD-EOF.
012500     CLOSE PLAYER-ADD-FILE.
012600     PERFORM 3000-REWRITE-PLAYER-MASTER.
012700     DISPLAY 'CHADDPLR - PLAYERS ADDED   : ' WS-ADD-COUNT.
012800     DISPLAY 'CHADDPLR - PLAYERS REJECTED: ' WS-REJECT-COUNT.
012900     GOBACK.
013000*---------------------------------------------------------------*
013100 1000-LOAD-PLAYER-MASTER.
013200*---------------------------------------------------------------*
013300     MOVE 0 TO CHT-PLAYER-TABLE-SIZE.
013400     OPEN INPUT PLAYER-MASTER-FILE.
013500     IF NOT PLAYER-MASTER-OK
013600         DISPLAY 'CHADDPLR - NO EXISTING MASTER, STARTING EMPTY'
013700         GO TO 1000-EXIT.
013800     PERFORM 1010-READ-MASTER THRU 1010-EXIT
013900         UNTIL PLAYER-MASTER-EOF.
014000     CLOSE PLAYER-MASTER-FILE.
014100 1000-EXIT.
014200     EXIT.
014300*---------------------------------------------------------------*
014400 1010-READ-MASTER.
014500*---------------------------------------------------------------*
014600     READ PLAYER-MASTER-FILE
014700         AT END
014800             SET PLAYER-MASTER-EOF TO TRUE
014900             GO TO 1010-EXIT
015000     END-READ.
015100     ADD 1 TO CHT-PLAYER-TABLE-SIZE.
015200     SET CHT-PLAYER-IDX TO CHT-PLAYER-TABLE-SIZE.
015300     MOVE CPR-NATIONAL-ID OF CHESS-PLAYER-RECORD
015400         TO CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
015500     MOVE CPR-LASTNAME OF CHESS-PLAYER-RECORD
015600         TO CPR-LASTNAME OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
015700     MOVE CPR-FIRSTNAME OF CHESS-PLAYER-RECORD
015800         TO CPR-FIRSTNAME OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
015900     MOVE CPR-BIRTHDATE OF CHESS-PLAYER-RECORD
016000         TO CPR-BIRTHDATE OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
016100     MOVE CPR-SCORE OF CHESS-PLAYER-RECORD
016200         TO CPR-SCORE OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
016300 1010-EXIT.
016400     EXIT.
016500*---------------------------------------------------------------*
016600 2000-OPEN-ADD-FILE.
016700*---------------------------------------------------------------*
016800     OPEN INPUT PLAYER-ADD-FILE.
016900     IF NOT PLAYER-ADD-OK
017000         DISPLAY 'CHADDPLR - NO ADD TRANSACTIONS THIS RUN'
017100         SET PLAYER-ADD-EOF TO TRUE.
017200*---------------------------------------------------------------*
017300 2100-PROCESS-ADD-RECORD.
017400*---------------------------------------------------------------*
017500     READ PLAYER-ADD-FILE
017600         AT END
017700             SET PLAYER-ADD-EOF TO TRUE
017800             GO TO 2100-EXIT
017900     END-READ.
018000     PERFORM 2200-CHECK-DUPLICATE.
018100     IF WS-DUPLICATE-FOUND
018200         ADD 1 TO WS-REJECT-COUNT
018300         DISPLAY 'CHADDPLR - DUPLICATE ID REJECTED: '
018400             PAR-NATIONAL-ID
018500         GO TO 2100-EXIT.
018600     ADD 1 TO CHT-PLAYER-TABLE-SIZE.
018700     SET CHT-PLAYER-IDX TO CHT-PLAYER-TABLE-SIZE.
018800     MOVE PAR-NATIONAL-ID
018900         TO CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
019000     MOVE PAR-LASTNAME
019100         TO CPR-LASTNAME OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
019200     MOVE PAR-FIRSTNAME
019300         TO CPR-FIRSTNAME OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
019400     MOVE PAR-BIRTHDATE
019500         TO CPR-BIRTHDATE OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
019600     MOVE ZERO
019700         TO CPR-SCORE OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX).
019800     ADD 1 TO WS-ADD-COUNT.
019900 2100-EXIT.
020000     EXIT.
020100*---------------------------------------------------------------*
020200 2200-CHECK-DUPLICATE.
020300*---------------------------------------------------------------*
020400     MOVE 'N' TO WS-DUPLICATE-SW.
020500     IF CHT-PLAYER-TABLE-SIZE = 0
020600         GO TO 2200-EXIT.
020700     SET CHT-ID-IDX TO 1.
020800     SEARCH CHT-ID-ENTRY
020900         AT END
021000             NEXT SENTENCE
021100         WHEN CHT-ID-KEY(CHT-ID-IDX) = PAR-NATIONAL-ID
021200             SET WS-DUPLICATE-FOUND TO TRUE
021300     END-SEARCH.
021400 2200-EXIT.
021500     EXIT.
021600*---------------------------------------------------------------*
021700 3000-REWRITE-PLAYER-MASTER.
021800*---------------------------------------------------------------*
021900     OPEN OUTPUT PLAYER-MASTER-FILE.
022000     SET CHT-PLAYER-IDX TO 1.
022100     PERFORM 3010-WRITE-ONE-PLAYER THRU 3010-EXIT
022200         VARYING CHT-PLAYER-INDEX FROM 1 BY 1
022300         UNTIL CHT-PLAYER-INDEX > CHT-PLAYER-TABLE-SIZE.
022400     CLOSE PLAYER-MASTER-FILE.
022500*---------------------------------------------------------------*
022600 3010-WRITE-ONE-PLAYER.
022700*---------------------------------------------------------------*
022800     SET CHT-PLAYER-IDX TO CHT-PLAYER-INDEX.
022900     MOVE CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
023000         TO CPR-NATIONAL-ID OF CHESS-PLAYER-RECORD.
023100     MOVE CPR-LASTNAME OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
023200         TO CPR-LASTNAME OF CHESS-PLAYER-RECORD.
023300     MOVE CPR-FIRSTNAME OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
023400         TO CPR-FIRSTNAME OF CHESS-PLAYER-RECORD.
023500     MOVE CPR-BIRTHDATE OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
023600         TO CPR-BIRTHDATE OF CHESS-PLAYER-RECORD.
023700     MOVE CPR-SCORE OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
023800         TO CPR-SCORE OF CHESS-PLAYER-RECORD.
023900     WRITE CHESS-PLAYER-RECORD.
024000 3010-EXIT.
024100     EXIT.
