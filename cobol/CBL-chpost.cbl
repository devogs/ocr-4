000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    CHPOST
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* CHPOST POSTS THE RESULT-TRANS FILE AGAINST ONE ROUND'S MATCH
000600* TABLE.  CALLED BY CHROUND AT THE FINISH-ROUND STEP.  EACH
000700* RESULT-TRANS RECORD FOR THE ROUND BEING FINISHED IS MATCHED
000800* TO ITS MATCH-TABLE ENTRY BY PLAYER-1/PLAYER-2 ID, SCORED, AND
000900* THE MATCH POINTS ARE ADDED INTO THE PLAYER'S SCORE-TO-DATE
001000* FOR THIS TOURNAMENT.  A RESULT RECORD WITH AN OUTCOME CODE
001100* THAT IS NOT '1', '2' OR 'D', OR THAT DOES NOT MATCH ANY OPEN
001200* MATCH IN THE TABLE, IS COUNTED AS AN ERROR AND SKIPPED - IT
001300* DOES NOT ABEND THE RUN.
001400*
001500* MAINTENENCE LOG
001600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
001700* --------- --------------  -------------------------------------
001800* 05/05/94  DAVID QUINTERO  CREATED - POST RESULT-TRANS AGAINST
001900*                           THE ROUND MATCH TABLE, REQ #CH-0060.  CH-0060 
002000* 02/14/96  DAVID QUINTERO  BAD OUTCOME CODE NOW COUNTED AS AN
002100*                           ERROR RECORD INSTEAD OF ABENDING THE
002200*                           STEP, REQ #CH-0091.                   CH-0091 
002300* 11/09/98  R HALVERSEN     Y2K - RESULT-TRANS CARRIES NO DATE
002400*                           FIELD OF ITS OWN, NOTHING TO FIX
002500*                           HERE, VERIFIED PER PROJECT CHECKLIST,
002600*                           REQ #CH-0203.                         CH-0203 
002700* 06/22/01  T OYELARAN      MATCH-NOT-FOUND NOW ALSO CHECKS THE
002800*                           PAIR REVERSED (P1/P2 SWAPPED) BEFORE
002900*                           REJECTING - RESULT CLERKS WERE
003000*                           KEYING THE LOSER FIRST, REQ #CH-0244. CH-0244 
003100*
003200*===============================================================*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  CHPOST.
003500 AUTHOR. DAVID QUINTERO.
003600 INSTALLATION. COBOL DEVELOPMENT CENTER.
003700 DATE-WRITTEN. 05/05/94.
003800 DATE-COMPILED.
003900 SECURITY. NON-CONFIDENTIAL.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-3081.
004400 OBJECT-COMPUTER. IBM-3081.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS OUTCOME-CLASS IS '1' THRU '2', 'D'
004800     UPSI-0 ON STATUS IS UPSI-0-ON.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RESULT-TRANS-FILE ASSIGN TO RESULTIN
005200       ORGANIZATION IS LINE SEQUENTIAL
005300       FILE STATUS  IS RESULT-FILE-STATUS.
005400*---------------------------------------------------------------*
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  RESULT-TRANS-FILE
005800      DATA RECORD IS CHESS-RESULT-TRANS.
005900      COPY CHRESLC.
006000*---------------------------------------------------------------*
006100* REVERSED-PAIR VIEW OF THE RESULT RECORD - CLERKS SOMETIMES KEY
006200* THE LOSER FIRST, REQ #CH-0244.  LETS 2100-FIND-MATCH COMPARE    CH-0244 
006300* AGAINST THE SWAPPED IDS WITHOUT A SEPARATE MOVE STATEMENT.
006400*---------------------------------------------------------------*
006500 01  CHESS-RESULT-TRANS-REV REDEFINES CHESS-RESULT-TRANS.
006600     05  CRT-REV-ROUND-NO            PIC 9(02).
006700     05  CRT-REV-P2-ID                PIC X(07).
006800     05  CRT-REV-P1-ID                PIC X(07).
006900     05  FILLER                       PIC X(21).
007000**
007100 WORKING-STORAGE SECTION.
007200 01  RESULT-FILE-STATUS                PIC 99.
007300     88 RESULT-FILE-OK                 VALUE 00.
007400     88 RESULT-FILE-EOF                VALUE 10.
007500*---------------------------------------------------------------*
007600* ALPHA VIEW OF THE FILE STATUS FOR THE OPEN-ERROR DISPLAY - THE
007700* NUMERIC PICTURE EDITS OUT A LEADING BLANK ON SOME STATUS CODES.
007800*---------------------------------------------------------------*
007900 01  RESULT-FILE-STATUS-X REDEFINES RESULT-FILE-STATUS
008000                                       PIC X(02).
008100 01  EOF-SWITCH                        PIC X.
008200     88 EOF                            VALUE 'Y'.
008300 01  WS-MATCH-FOUND-SWITCH             PIC X.
008400     88 WS-MATCH-FOUND                 VALUE 'Y'.
008500     88 WS-MATCH-NOT-FOUND             VALUE 'N'.
008600 01  WS-PLAYER-FOUND-SWITCH            PIC X.
008700     88 WS-PLAYER-FOUND                VALUE 'Y'.
008800     88 WS-PLAYER-NOT-FOUND            VALUE 'N'.
008900 01  WS-REVERSED-SWITCH                PIC X.
009000     88 WS-TRY-REVERSED                VALUE 'Y'.
009100     88 WS-DO-NOT-REVERSE              VALUE 'N'.
009200*---------------------------------------------------------------*
009300 01  WS-MATCH-KEY-PAIR.
009400     05  WS-MATCH-KEY-P1               PIC X(07).
009500     05  WS-MATCH-KEY-P2               PIC X(07).
009600     05  FILLER                        PIC X(05).
009700*---------------------------------------------------------------*
009800* SINGLE-FIELD VIEW OF THE MATCH KEY PAIR - USED ON THE ERROR
009900* DISPLAY IN 2000-POST-ONE-RESULT, REQ #CH-0091.                  CH-0091 
010000*---------------------------------------------------------------*
010100 01  WS-MATCH-KEY-PAIR-WHOLE REDEFINES WS-MATCH-KEY-PAIR.
010200     05  WS-MATCH-KEY-14                PIC X(14).
010300     05  FILLER                         PIC X(05).
010400*---------------------------------------------------------------*
010500 LINKAGE SECTION.
010600 01  CHT-POST-ROUND-NO                 PIC 9(02).
010700 01  CHT-POST-ERROR-COUNT              PIC S9(04) USAGE IS COMP.
010800 COPY CHPLAYT.
010900 COPY CHMATHT.
011000*---------------------------------------------------------------*
011100*===============================================================*
011200 PROCEDURE DIVISION USING CHT-POST-ROUND-NO, CHT-POST-ERROR-COUNT,
011300     CHT-PLAYER-TABLE-SIZE, CHT-PLAYER-TABLE,
011400     CHT-MATCH-TABLE-SIZE, CHT-MATCH-TABLE.
011500*---------------------------------------------------------------*
011600 0000-MAIN-PARAGRAPH.
011700*---------------------------------------------------------------*
011800     MOVE 0 TO CHT-POST-ERROR-COUNT
011900     MOVE 'N' TO EOF-SWITCH
012000     OPEN INPUT RESULT-TRANS-FILE
012100     IF RESULT-FILE-OK OR RESULT-FILE-EOF
012200         PERFORM 1000-READ-RESULT-REC UNTIL EOF
012300     ELSE
012400         DISPLAY 'CHPOST - RESULT FILE OPEN ERROR: ',
012500                 RESULT-FILE-STATUS-X
012600     END-IF
012700     CLOSE RESULT-TRANS-FILE
012800     GOBACK.
012900*---------------------------------------------------------------*
013000 1000-READ-RESULT-REC.
013100*---------------------------------------------------------------*
013200     READ RESULT-TRANS-FILE
013300         AT END
013400             SET EOF TO TRUE
013500         NOT AT END
013600             IF CRT-ROUND-NO = CHT-POST-ROUND-NO
013700                 PERFORM 2000-POST-ONE-RESULT
013800             END-IF
013900     END-READ.
014000*---------------------------------------------------------------*
014100 2000-POST-ONE-RESULT.
014200*---------------------------------------------------------------*
014300     IF CRT-OUTCOME IS OUTCOME-CLASS
014400         MOVE 'N' TO WS-REVERSED-SWITCH
014500         PERFORM 2100-FIND-MATCH
014600         IF WS-MATCH-NOT-FOUND
014700             SET WS-TRY-REVERSED TO TRUE
014800             PERFORM 2100-FIND-MATCH
014900         END-IF
015000         IF WS-MATCH-FOUND
015100             PERFORM 2200-SCORE-MATCH
015200             PERFORM 2300-CREDIT-PLAYERS
015300         ELSE
015400             ADD 1 TO CHT-POST-ERROR-COUNT
015500             MOVE CRT-P1-ID TO WS-MATCH-KEY-P1
015600             MOVE CRT-P2-ID TO WS-MATCH-KEY-P2
015700             DISPLAY 'CHPOST - NO OPEN MATCH FOR ',
015800                     WS-MATCH-KEY-14
015900         END-IF
016000     ELSE
016100         ADD 1 TO CHT-POST-ERROR-COUNT
016200         DISPLAY 'CHPOST - INVALID OUTCOME CODE ', CRT-OUTCOME,
016300                 ' FOR ', CRT-P1-ID, ' VS ', CRT-P2-ID
016400     END-IF.
016500*---------------------------------------------------------------*
016600 2100-FIND-MATCH.
016700*---------------------------------------------------------------*
016800     SET WS-MATCH-NOT-FOUND TO TRUE
016900     SET CHT-MATCH-IDX TO 1
017000     IF WS-TRY-REVERSED
017100         SEARCH CHT-MATCH-ENTRY
017200             AT END
017300                 SET WS-MATCH-NOT-FOUND TO TRUE
017400             WHEN CME-P1-ID(CHT-MATCH-IDX) = CRT-REV-P1-ID
017500                 AND CME-P2-ID(CHT-MATCH-IDX) = CRT-REV-P2-ID
017600                 AND CME-NOT-FINISHED(CHT-MATCH-IDX)
017700                 SET WS-MATCH-FOUND TO TRUE
017800         END-SEARCH
017900     ELSE
018000         SEARCH CHT-MATCH-ENTRY
018100             AT END
018200                 SET WS-MATCH-NOT-FOUND TO TRUE
018300             WHEN CME-P1-ID(CHT-MATCH-IDX) = CRT-P1-ID
018400                 AND CME-P2-ID(CHT-MATCH-IDX) = CRT-P2-ID
018500                 AND CME-NOT-FINISHED(CHT-MATCH-IDX)
018600                 SET WS-MATCH-FOUND TO TRUE
018700         END-SEARCH
018800     END-IF.
018900*---------------------------------------------------------------*
019000 2200-SCORE-MATCH.
019100*---------------------------------------------------------------*
019200     IF WS-TRY-REVERSED
019300         EVALUATE TRUE
019400             WHEN CRT-P1-WINS
019500                 MOVE 0 TO CME-P1-SCORE(CHT-MATCH-IDX)
019600                 MOVE 1 TO CME-P2-SCORE(CHT-MATCH-IDX)
019700             WHEN CRT-P2-WINS
019800                 MOVE 1 TO CME-P1-SCORE(CHT-MATCH-IDX)
019900                 MOVE 0 TO CME-P2-SCORE(CHT-MATCH-IDX)
020000             WHEN CRT-DRAW
020100                 MOVE .5 TO CME-P1-SCORE(CHT-MATCH-IDX)
020200                 MOVE .5 TO CME-P2-SCORE(CHT-MATCH-IDX)
020300         END-EVALUATE
020400     ELSE
020500         EVALUATE TRUE
020600             WHEN CRT-P1-WINS
020700                 MOVE 1 TO CME-P1-SCORE(CHT-MATCH-IDX)
020800                 MOVE 0 TO CME-P2-SCORE(CHT-MATCH-IDX)
020900             WHEN CRT-P2-WINS
021000                 MOVE 0 TO CME-P1-SCORE(CHT-MATCH-IDX)
021100                 MOVE 1 TO CME-P2-SCORE(CHT-MATCH-IDX)
021200             WHEN CRT-DRAW
021300                 MOVE .5 TO CME-P1-SCORE(CHT-MATCH-IDX)
021400                 MOVE .5 TO CME-P2-SCORE(CHT-MATCH-IDX)
021500         END-EVALUATE
021600     END-IF
021700     SET CME-IS-FINISHED(CHT-MATCH-IDX) TO TRUE.
021800*---------------------------------------------------------------*
021900 2300-CREDIT-PLAYERS.
022000*---------------------------------------------------------------*
022100     SET WS-PLAYER-NOT-FOUND TO TRUE
022200     SET CHT-PLAYER-IDX TO 1
022300     SEARCH CHT-PLAYER-ENTRY
022400         AT END
022500             SET WS-PLAYER-NOT-FOUND TO TRUE
022600         WHEN CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
022700                 = CME-P1-ID(CHT-MATCH-IDX)
022800             ADD CME-P1-SCORE(CHT-MATCH-IDX) TO
022900                 CPR-SCORE OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
023000     END-SEARCH
023100     SET CHT-PLAYER-IDX TO 1
023200     SEARCH CHT-PLAYER-ENTRY
023300         AT END
023400             SET WS-PLAYER-NOT-FOUND TO TRUE
023500         WHEN CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
023600                 = CME-P2-ID(CHT-MATCH-IDX)
023700             ADD CME-P2-SCORE(CHT-MATCH-IDX) TO
023800                 CPR-SCORE OF CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
023900     END-SEARCH.
