000100*---------------------------------------------------------------*
000200* CHPRTCTL  -  PAGE/LINE CONTROL AND TODAY'S DATE BREAKDOWN
000300*              STANDARD COPY MEMBER FOR EVERY PROGRAM THAT
000400*              WRITES A HEADED REPORT.  DATE AND TIME ARE
000500*              PULLED FROM THE OPERATING SYSTEM CLOCK VIA
000600*              ACCEPT, NOT FUNCTION CURRENT-DATE, SO A PROGRAM
000700*              THAT COPIES THIS MEMBER RUNS THE SAME ON EVERY
000800*              RELEASE OF THE COMPILER.
000900*---------------------------------------------------------------*
001000 01  PAGE-COUNT                     PIC S9(04) USAGE IS COMP.
001100 01  LINE-COUNT                     PIC S9(04) USAGE IS COMP.
001200 01  LINES-ON-PAGE                  PIC S9(04) USAGE IS COMP
001300                                         VALUE +55.
001400 01  LINE-SPACEING                  PIC S9(02) USAGE IS COMP
001500                                         VALUE +1.
001600*
001700 01  WS-CURRENT-DATE-6              PIC 9(06).
001800 01  WS-CURRENT-DATE-BRK REDEFINES WS-CURRENT-DATE-6.
001900     05  WS-CURRENT-YY               PIC 99.
002000     05  WS-CURRENT-MM               PIC 99.
002100     05  WS-CURRENT-DD               PIC 99.
002200 01  WS-CURRENT-CENTURY              PIC 99.
002300 01  WS-CURRENT-YEAR-4.
002400     05  WS-CURRENT-CENTURY-4         PIC 99.
002500     05  WS-CURRENT-YY-4              PIC 99.
002600*
002700 01  WS-CURRENT-TIME-8              PIC 9(08).
002800 01  WS-CURRENT-TIME-BRK REDEFINES WS-CURRENT-TIME-8.
002900     05  WS-CURRENT-HH                PIC 99.
003000     05  WS-CURRENT-MN                PIC 99.
003100     05  WS-CURRENT-SS                PIC 99.
003200     05  WS-CURRENT-SS-100             PIC 99.
