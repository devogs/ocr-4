000100*---------------------------------------------------------------*
000200* CHPAIRT   -  PAIRING TABLES AND CHPAIR CALL PARAMETERS
000300*              THREE PAIR-KEY TABLES SHARE THIS MEMBER: THE
000400*              ALL-PAIRS POOL (ROUND 1 SOURCE), THE PAIRS
000500*              ALREADY PLAYED IN EARLIER ROUNDS (REMATCH
000600*              AVOIDANCE FOR ROUND 2 ON), AND THE PAIRINGS
000700*              HANDED BACK BY CHPAIR FOR THE ROUND ABOUT TO
000800*              START.  A PAIR KEY IS THE TWO NATIONAL IDS IN
000900*              ASCENDING ORDER - CPE-POOL-P1-ID ALWAYS SORTS
001000*              LOWER THAN CPE-POOL-P2-ID.
001100*---------------------------------------------------------------*
001200 01  CHT-PAIR-ACTION                 PIC X(06).
001300     88  CHT-PAIR-ROUND1                        VALUE 'ROUND1'.
001400     88  CHT-PAIR-ROUNDN                        VALUE 'ROUNDN'.
001500*
001600 01  CHT-POOL-TABLE-SIZE             PIC S9(04) USAGE IS COMP.
001700 01  CHT-POOL-TABLE.
001800     02  CHT-POOL-ENTRY OCCURS 1 TO 500 TIMES
001900             DEPENDING ON CHT-POOL-TABLE-SIZE
002000             INDEXED BY CHT-POOL-IDX.
002100         05  CPE-POOL-P1-ID           PIC X(07).
002200         05  CPE-POOL-P2-ID           PIC X(07).
002300*
002400 01  CHT-PLAYED-TABLE-SIZE           PIC S9(04) USAGE IS COMP.
002500 01  CHT-PLAYED-TABLE.
002600     02  CHT-PLAYED-ENTRY OCCURS 1 TO 500 TIMES
002700             DEPENDING ON CHT-PLAYED-TABLE-SIZE
002800             INDEXED BY CHT-PLAYED-IDX.
002900         05  CPE-PLAYED-P1-ID         PIC X(07).
003000         05  CPE-PLAYED-P2-ID         PIC X(07).
003100*
003200 01  CHT-PAIRING-TABLE-SIZE          PIC S9(04) USAGE IS COMP.
003300 01  CHT-PAIRING-TABLE.
003400     02  CHT-PAIRING-ENTRY OCCURS 1 TO 250 TIMES
003500             DEPENDING ON CHT-PAIRING-TABLE-SIZE
003600             INDEXED BY CHT-PAIRING-IDX.
003700         05  CPE-PAIRING-P1-ID        PIC X(07).
003800         05  CPE-PAIRING-P2-ID        PIC X(07).
003900         05  CPE-PAIRING-WHITE        PIC 9(01).
