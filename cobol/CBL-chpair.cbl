000100*===============================================================*
000200* PROGRAM NAME:    CHPAIR
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/05/94 EDWIN ACKERMAN WRITTEN - RANDOM ROUND-1 DRAW AND
000900*                         STANDING-ORDER PAIRING FOR ROUNDS 2-N,
001000*                         REQ #CH-0142. CALLED FROM CHROUND.      CH-0142 
001100* 02/20/96 EDWIN ACKERMAN REMATCH AVOIDANCE ADDED FOR ROUND 2
001200*                         ONWARD, REQ #CH-0148.                   CH-0148 
001300* 11/17/98 R HALVERSEN    Y2K SWEEP - NO DATE FIELDS IN THIS
001400*                         PROGRAM, NO CHANGE REQUIRED, REQ
001500*                         #CH-0200.                               CH-0200 
001600* 03/05/00 T OYELARAN     LOCAL LINEAR-CONGRUENTIAL SHUFFLE
001700*                         REPLACES SITE FUNCTION RANDOM, WHICH
001800*                         THE NEW COMPILER RELEASE NO LONGER
001900*                         SEEDS THE SAME WAY TWICE IN THE SAME
002000*                         SECOND, REQ #CH-0231.                   CH-0231 
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  CHPAIR.
002400 AUTHOR.        EDWIN ACKERMAN.
002500 INSTALLATION.  MORONS LOSERS AND BIMBOS.
002600 DATE-WRITTEN.  05/05/94.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3096.
003500 OBJECT-COMPUTER. IBM-3096.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS ID-CLASS IS 'A' THRU 'Z', '0' THRU '9'
003900     UPSI-0 ON STATUS IS UPSI-0-ON.
004000*===============================================================*
004100 DATA DIVISION.
004200*---------------------------------------------------------------*
004300 WORKING-STORAGE SECTION.
004400*---------------------------------------------------------------*
004500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
004600     05  WS-SHUF-I                   PIC S9(04) USAGE IS COMP.
004700     05  WS-SHUF-J                   PIC S9(04) USAGE IS COMP.
004800     05  WS-TARGET-PAIRS             PIC S9(04) USAGE IS COMP.
004900     05  WS-POS-I                    PIC S9(04) USAGE IS COMP.
005000     05  WS-CANDIDATE-J              PIC S9(04) USAGE IS COMP.
005100     05  WS-SORT-I                   PIC S9(04) USAGE IS COMP.
005200     05  WS-SORT-J                   PIC S9(04) USAGE IS COMP.
005300     05  WS-PARTNER-FOUND-SW         PIC X(01) VALUE 'N'.
005400         88  WS-PARTNER-FOUND                  VALUE 'Y'.
005500     05  WS-PAIR-PLAYED-SW           PIC X(01) VALUE 'N'.
005600         88  WS-PAIR-ALREADY-PLAYED            VALUE 'Y'.
005700     05  WS-DUP-KEY-SW               PIC X(01) VALUE 'N'.
005800         88  WS-DUP-KEY-FOUND                  VALUE 'Y'.
005900     05  FILLER                      PIC X(05).
006000*---------------------------------------------------------------*
006100* IN-HOUSE LINEAR CONGRUENTIAL GENERATOR - SEE REQ #CH-0231.      CH-0231 
006200* PARAMETERS ARE THE STANDARD PARK-MILLER MINIMAL-STANDARD
006300* MULTIPLIER, MODULUS 2**31-1.  SEEDED FROM THE OPERATOR CLOCK
006400* EACH TIME THIS PROGRAM IS CALLED.
006500*---------------------------------------------------------------*
006600 01  WS-RANDOM-SEED                  PIC S9(09) USAGE IS COMP.
006700 01  WS-RANDOM-PRODUCT               PIC S9(18) USAGE IS COMP.
006800 01  WS-RANDOM-REMAINDER             PIC S9(09) USAGE IS COMP.
006900*
007000 COPY CHPRTCTL.
007100*---------------------------------------------------------------*
007200* PAIR KEY WORK AREA - THE TWO IDS SORTED SO THE LOWER ONE IS
007300* ALWAYS FIRST, MATCHING THE POOL/PLAYED TABLE CONVENTION.
007400*---------------------------------------------------------------*
007500 01  WS-CANDIDATE-KEY.
007600     05  WS-KEY-P1                   PIC X(07).
007700     05  WS-KEY-P2                   PIC X(07).
007800     05  FILLER                      PIC X(05).
007900*---------------------------------------------------------------*
008000* COMBINED VIEW OF THE CANDIDATE KEY - ONE MOVE INTO THE PAIRED-
008100* ALREADY LOG INSTEAD OF TWO.
008200*---------------------------------------------------------------*
008300 01  WS-CANDIDATE-KEY-WHOLE REDEFINES WS-CANDIDATE-KEY.
008400     05  WS-CANDIDATE-KEY-14         PIC X(14).
008500     05  FILLER                      PIC X(05).
008600*---------------------------------------------------------------*
008700 01  WS-SWAP-POOL-ENTRY.
008800     05  WS-SWAP-P1-ID                PIC X(07).
008900     05  WS-SWAP-P2-ID                PIC X(07).
009000     05  FILLER                       PIC X(05).
009100*---------------------------------------------------------------*
009200 01  WS-SWAP-PLAYER-ENTRY.
009300     05  WS-SWAP-NATIONAL-ID          PIC X(07).
009400     05  WS-SWAP-LASTNAME             PIC X(20).
009500     05  WS-SWAP-FIRSTNAME            PIC X(20).
009600     05  WS-SWAP-BIRTHDATE            PIC X(10).
009700     05  WS-SWAP-SCORE                PIC S999V9.
009800     05  FILLER                       PIC X(05).
009900*===============================================================*
010000 LINKAGE SECTION.
010100*---------------------------------------------------------------*
010200 COPY CHPLAYT.
010300*---------------------------------------------------------------*
010400 COPY CHPAIRT.
010500*===============================================================*
010600 PROCEDURE DIVISION USING CHT-PAIR-ACTION,
010700     CHT-PLAYER-TABLE-SIZE, CHT-PLAYER-TABLE,
010800     CHT-POOL-TABLE-SIZE,   CHT-POOL-TABLE,
010900     CHT-PLAYED-TABLE-SIZE, CHT-PLAYED-TABLE,
011000     CHT-PAIRING-TABLE-SIZE, CHT-PAIRING-TABLE.
011100*---------------------------------------------------------------*
011200 0000-MAIN-ROUTINE.
011300*---------------------------------------------------------------*
011400     PERFORM 0100-SEED-RANDOM-GENERATOR.
011500     MOVE 0 TO CHT-PAIRING-TABLE-SIZE.
011600     IF CHT-PLAYER-TABLE-SIZE < 2
011700         GO TO 0000-EXIT.
011800     IF CHT-PAIR-ROUND1
011900         PERFORM 1000-PAIR-ROUND-ONE THRU 1000-EXIT
012000     ELSE
012100         PERFORM 2000-PAIR-ROUND-N THRU 2000-EXIT.
012200 0000-EXIT.
012300     GOBACK.
012400*---------------------------------------------------------------*
012500 0100-SEED-RANDOM-GENERATOR.
012600*---------------------------------------------------------------*
012700     ACCEPT WS-CURRENT-TIME-8 FROM TIME.
012800     COMPUTE WS-RANDOM-SEED =
012900         (WS-CURRENT-HH * 3600) + (WS-CURRENT-MN * 60) +
013000         WS-CURRENT-SS + WS-CURRENT-SS-100 + 1.
013100*---------------------------------------------------------------*
013200 0110-NEXT-RANDOM-NUMBER.
013300*---------------------------------------------------------------*
013400*    WS-RANDOM-SEED = (48271 * WS-RANDOM-SEED) MOD (2**31 - 1)
013500*---------------------------------------------------------------*
013600     COMPUTE WS-RANDOM-PRODUCT = 48271 * WS-RANDOM-SEED.
013700     DIVIDE WS-RANDOM-PRODUCT BY 2147483647
013800         GIVING WS-RANDOM-REMAINDER
013900         REMAINDER WS-RANDOM-SEED.
014000     IF WS-RANDOM-SEED < 0
014100         COMPUTE WS-RANDOM-SEED = WS-RANDOM-SEED + 2147483647.
014200     IF WS-RANDOM-SEED = 0
014300         MOVE 1 TO WS-RANDOM-SEED.
014400*---------------------------------------------------------------*
014500 1000-PAIR-ROUND-ONE.
014600*---------------------------------------------------------------*
014700*    FISHER-YATES SHUFFLE OF THE ALL-PAIRS POOL, THEN TAKE
014800*    PAIRS IN SHUFFLED ORDER UNTIL FLOOR((P+1)/2) ARE PICKED.
014900*    REQ #CH-0142.                                                CH-0142 
015000*---------------------------------------------------------------*
015100     IF CHT-POOL-TABLE-SIZE < 2
015200         GO TO 1000-EXIT.
015300     PERFORM 1100-SHUFFLE-STEP THRU 1100-EXIT
015400         VARYING WS-SHUF-I FROM CHT-POOL-TABLE-SIZE BY -1
015500         UNTIL WS-SHUF-I < 2.
015600     COMPUTE WS-TARGET-PAIRS =
015700         (CHT-PLAYER-TABLE-SIZE + 1) / 2.
015800     PERFORM 1200-TAKE-POOL-ENTRY THRU 1200-EXIT
015900         VARYING WS-SHUF-I FROM 1 BY 1
016000         UNTIL WS-SHUF-I > CHT-POOL-TABLE-SIZE
016100            OR CHT-PAIRING-TABLE-SIZE >= WS-TARGET-PAIRS.
016200 1000-EXIT.
016300     EXIT.
016400*---------------------------------------------------------------*
016500 1100-SHUFFLE-STEP.
016600*---------------------------------------------------------------*
016700     PERFORM 0110-NEXT-RANDOM-NUMBER.
016800     DIVIDE WS-RANDOM-SEED BY WS-SHUF-I
016900         GIVING WS-RANDOM-REMAINDER
017000         REMAINDER WS-SHUF-J.
017100     ADD 1 TO WS-SHUF-J.
017200     MOVE CPE-POOL-P1-ID(WS-SHUF-I) TO WS-SWAP-P1-ID.
017300     MOVE CPE-POOL-P2-ID(WS-SHUF-I) TO WS-SWAP-P2-ID.
017400     MOVE CPE-POOL-P1-ID(WS-SHUF-J) TO CPE-POOL-P1-ID(WS-SHUF-I).
017500     MOVE CPE-POOL-P2-ID(WS-SHUF-J) TO CPE-POOL-P2-ID(WS-SHUF-I).
017600     MOVE WS-SWAP-P1-ID TO CPE-POOL-P1-ID(WS-SHUF-J).
017700     MOVE WS-SWAP-P2-ID TO CPE-POOL-P2-ID(WS-SHUF-J).
017800 1100-EXIT.
017900     EXIT.
018000*---------------------------------------------------------------*
018100 1200-TAKE-POOL-ENTRY.
018200*---------------------------------------------------------------*
018300     MOVE CPE-POOL-P1-ID(WS-SHUF-I) TO WS-KEY-P1.
018400     MOVE CPE-POOL-P2-ID(WS-SHUF-I) TO WS-KEY-P2.
018500     PERFORM 1210-CHECK-DUP-KEY THRU 1210-EXIT.
018600     IF WS-DUP-KEY-FOUND
018700         GO TO 1200-EXIT.
018800     ADD 1 TO CHT-PAIRING-TABLE-SIZE.
018900     SET CHT-PAIRING-IDX TO CHT-PAIRING-TABLE-SIZE.
019000     MOVE WS-KEY-P1 TO CPE-PAIRING-P1-ID(CHT-PAIRING-IDX).
019100     MOVE WS-KEY-P2 TO CPE-PAIRING-P2-ID(CHT-PAIRING-IDX).
019200     DIVIDE CHT-PAIRING-TABLE-SIZE BY 2
019300         GIVING WS-SORT-J REMAINDER WS-SORT-I.
019400     IF WS-SORT-I = 0
019500         MOVE 1 TO CPE-PAIRING-WHITE(CHT-PAIRING-IDX)
019600     ELSE
019700         MOVE 0 TO CPE-PAIRING-WHITE(CHT-PAIRING-IDX).
019800 1200-EXIT.
019900     EXIT.
020000*---------------------------------------------------------------*
020100 1210-CHECK-DUP-KEY.
020200*---------------------------------------------------------------*
020300     MOVE 'N' TO WS-DUP-KEY-SW.
020400     IF CHT-PAIRING-TABLE-SIZE = 0
020500         GO TO 1210-EXIT.
020600     SET CHT-PAIRING-IDX TO 1.
020700     SEARCH CHT-PAIRING-ENTRY
020800         AT END
020900             NEXT SENTENCE
021000         WHEN CPE-PAIRING-P1-ID(CHT-PAIRING-IDX) = WS-KEY-P1
021100          AND CPE-PAIRING-P2-ID(CHT-PAIRING-IDX) = WS-KEY-P2
021200             SET WS-DUP-KEY-FOUND TO TRUE
021300     END-SEARCH.
021400 1210-EXIT.
021500     EXIT.
021600*---------------------------------------------------------------*
021700 2000-PAIR-ROUND-N.
021800*---------------------------------------------------------------*
021900*    SORT ENROLLED PLAYERS BY TOURNAMENT SCORE DESCENDING, THEN
022000*    WALK THE LIST TWO AT A TIME, TRYING I+2, I+4... ON A
022100*    REMATCH.  REQ #CH-0148.                                      CH-0148 
022200*---------------------------------------------------------------*
022300     PERFORM 2100-SORT-PLAYERS-DESC THRU 2100-EXIT.
022400     PERFORM 2200-PAIR-WALK THRU 2200-EXIT
022500         VARYING WS-POS-I FROM 1 BY 2
022600         UNTIL WS-POS-I >= CHT-PLAYER-TABLE-SIZE.
022700 2000-EXIT.
022800     EXIT.
022900*---------------------------------------------------------------*
023000 2100-SORT-PLAYERS-DESC.
023100*---------------------------------------------------------------*
023200*    PLAIN BUBBLE SORT - THE TABLE IS NEVER LARGER THAN A
023300*    CLUB'S MEMBERSHIP, SPEED IS NOT A CONCERN.
023400*---------------------------------------------------------------*
023500     PERFORM 2110-BUBBLE-PASS THRU 2110-EXIT
023600         VARYING WS-SORT-I FROM 1 BY 1
023700         UNTIL WS-SORT-I >= CHT-PLAYER-TABLE-SIZE.
023800 2100-EXIT.
023900     EXIT.
024000*---------------------------------------------------------------*
024100 2110-BUBBLE-PASS.
024200*---------------------------------------------------------------*
024300     PERFORM 2120-BUBBLE-COMPARE THRU 2120-EXIT
024400         VARYING WS-SORT-J FROM 1 BY 1
024500         UNTIL WS-SORT-J > CHT-PLAYER-TABLE-SIZE - WS-SORT-I.
024600 2110-EXIT.
024700     EXIT.
024800*---------------------------------------------------------------*
024900 2120-BUBBLE-COMPARE.
025000*---------------------------------------------------------------*
025100     IF CPR-SCORE OF CHT-PLAYER-ENTRY(WS-SORT-J) <
025200        CPR-SCORE OF CHT-PLAYER-ENTRY(WS-SORT-J + 1)
025300         MOVE CHT-PLAYER-ENTRY(WS-SORT-J)
025400             TO WS-SWAP-PLAYER-ENTRY
025500         MOVE CHT-PLAYER-ENTRY(WS-SORT-J + 1)
025600             TO CHT-PLAYER-ENTRY(WS-SORT-J)
025700         MOVE WS-SWAP-PLAYER-ENTRY
025800             TO CHT-PLAYER-ENTRY(WS-SORT-J + 1).
025900 2120-EXIT.
026000     EXIT.
026100*---------------------------------------------------------------*
026200 2200-PAIR-WALK.
026300*---------------------------------------------------------------*
026400     MOVE WS-POS-I TO WS-CANDIDATE-J.
026500     ADD 1 TO WS-CANDIDATE-J.
026600     MOVE 'N' TO WS-PARTNER-FOUND-SW.
026700     PERFORM 2210-TRY-CANDIDATE THRU 2210-EXIT
026800         UNTIL WS-PARTNER-FOUND
026900            OR WS-CANDIDATE-J > CHT-PLAYER-TABLE-SIZE.
027000     IF WS-PARTNER-FOUND
027100         PERFORM 2220-ADD-PAIRING THRU 2220-EXIT.
027200 2200-EXIT.
027300     EXIT.
027400*---------------------------------------------------------------*
027500 2210-TRY-CANDIDATE.
027600*---------------------------------------------------------------*
027700     IF CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(WS-POS-I) <
027800        CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(WS-CANDIDATE-J)
027900         MOVE CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(WS-POS-I)
028000             TO WS-KEY-P1
028100         MOVE CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(WS-CANDIDATE-J)
028200             TO WS-KEY-P2
028300     ELSE
028400         MOVE CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(WS-CANDIDATE-J)
028500             TO WS-KEY-P1
028600         MOVE CPR-NATIONAL-ID OF CHT-PLAYER-ENTRY(WS-POS-I)
028700             TO WS-KEY-P2
028800     END-IF.
028900     PERFORM 2230-CHECK-PLAYED THRU 2230-EXIT.
029000     IF WS-PAIR-ALREADY-PLAYED
029100         ADD 2 TO WS-CANDIDATE-J
029200     ELSE
029300         SET WS-PARTNER-FOUND TO TRUE.
029400 2210-EXIT.
029500     EXIT.
029600*---------------------------------------------------------------*
029700 2220-ADD-PAIRING.
029800*---------------------------------------------------------------*
029900     ADD 1 TO CHT-PAIRING-TABLE-SIZE.
030000     SET CHT-PAIRING-IDX TO CHT-PAIRING-TABLE-SIZE.
030100     MOVE WS-KEY-P1 TO CPE-PAIRING-P1-ID(CHT-PAIRING-IDX).
030200     MOVE WS-KEY-P2 TO CPE-PAIRING-P2-ID(CHT-PAIRING-IDX).
030300     DIVIDE CHT-PAIRING-TABLE-SIZE BY 2
030400         GIVING WS-SORT-J REMAINDER WS-SORT-I.
030500     IF WS-SORT-I = 0
030600         MOVE 1 TO CPE-PAIRING-WHITE(CHT-PAIRING-IDX)
030700     ELSE
030800         MOVE 0 TO CPE-PAIRING-WHITE(CHT-PAIRING-IDX).
030900 2220-EXIT.
031000     EXIT.
031100*---------------------------------------------------------------*
031200 2230-CHECK-PLAYED.
031300*---------------------------------------------------------------*
031400     MOVE 'N' TO WS-PAIR-PLAYED-SW.
031500     IF CHT-PLAYED-TABLE-SIZE = 0
031600         GO TO 2230-EXIT.
031700     SET CHT-PLAYED-IDX TO 1.
031800     SEARCH CHT-PLAYED-ENTRY
031900         AT END
032000             NEXT SENTENCE
032100         WHEN CPE-PLAYED-P1-ID(CHT-PLAYED-IDX) = WS-KEY-P1
032200          AND CPE-PLAYED-P2-ID(CHT-PLAYED-IDX) = WS-KEY-P2
032300             SET WS-PAIR-ALREADY-PLAYED TO TRUE
032400     END-SEARCH.
032500 2230-EXIT.
032600     EXIT.
