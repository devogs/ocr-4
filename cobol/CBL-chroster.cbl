000100*===============================================================*
000200* PROGRAM NAME:    CHROSTER
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* CHROSTER PRINTS THE CLUB ROSTER REPORT - EVERY REGISTERED
000600* PLAYER, ONE LINE APIECE, SORTED BY LASTNAME THEN FIRSTNAME.
000700* NO DATA IS CHANGED - THIS IS A READ-ONLY REPORT PROGRAM, THE
000800* MASTER FILE STAYS OPEN INPUT THE WHOLE RUN.
000900*
001000* MAINTENENCE LOG
001100* DATE      AUTHOR          MAINTENANCE REQUIREMENT
001200* --------- --------------  -------------------------------------
001300* 07/11/94  EDWIN ACKERMAN  CREATED - SORT/PRINT OF THE PLAYER
001400*                           MASTER BY NAME, REQ #CH-0080.         CH-0080 
001500* 03/02/96  DAVID QUINTERO  ADDED THE SCORE COLUMN - CLUB WANTED
001600*                           STANDINGS ON THE SAME SHEET AS THE
001700*                           ROSTER, REQ #CH-0110.                 CH-0110 
001800* 12/01/98  R HALVERSEN     Y2K - HEADING DATE NOW CARRIES A
001900*                           4-DIGIT YEAR VIA A CENTURY WINDOW ON
002000*                           THE SYSTEM CLOCK, REQ #CH-0207.       CH-0207 
002100*
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    CHROSTER.
002500 AUTHOR. EDWIN ACKERMAN.
002600 INSTALLATION. MORONS, LOSERS AND BIMBOES.
002700 DATE-WRITTEN. 07/11/94.
002800 DATE-COMPILED.
002900 SECURITY. NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS NAME-CLASS IS 'A' THRU 'Z'
003800     UPSI-0 ON STATUS IS UPSI-0-ON.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT PRINT-FILE
004200         ASSIGN TO REPTOUT.
004300     SELECT PLAYER-MASTER-FILE
004400         ASSIGN TO PLYRMST
004500         FILE STATUS IS PMR-STATUS.
004600     SELECT SORT-FILE
004700         ASSIGN TO SORTFL.
004800*===============================================================*
004900 DATA DIVISION.
005000*---------------------------------------------------------------*
005100 FILE SECTION.
005200*---------------------------------------------------------------*
005300 FD  PRINT-FILE RECORDING MODE F.
005400 01  PRINT-RECORD.
005500     05  PRINT-LINE                   PIC X(132).
005600 01  PRINT-RECORD-CC REDEFINES PRINT-RECORD.
005700     05  PR-CARRIAGE-CONTROL          PIC X(01).
005800     05  FILLER                       PIC X(131).
005900*
006000 FD  PLAYER-MASTER-FILE
006100      DATA RECORD IS CHESS-PLAYER-RECORD.
006200      COPY CHPLAYC.
006300*
006400 SD  SORT-FILE.
006500 01  SORT-RECORD.
006600     05  SR-NATIONAL-ID                PIC X(07).
006700     05  SR-LASTNAME                   PIC X(20).
006800     05  SR-FIRSTNAME                  PIC X(20).
006900     05  SR-BIRTHDATE                  PIC X(10).
007000     05  SR-SCORE                      PIC S999V9.
007100     05  FILLER                        PIC X(10).
007200*---------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400*---------------------------------------------------------------*
007500 COPY CHROSTF.
007600 COPY CHPRTCTL.
007700*---------------------------------------------------------------*
007800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007900*---------------------------------------------------------------*
008000     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
008100         88  END-OF-FILE                       VALUE 'Y'.
008200     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
008300         88  SORT-END-OF-FILE                  VALUE 'Y'.
008400     05  PMR-STATUS                  PIC X(02) VALUE '00'.
008500     05  FILLER                      PIC X(05).
008600*===============================================================*
008700 PROCEDURE DIVISION.
008800*---------------------------------------------------------------*
008900 0000-MAIN-PROCESSING.
009000*---------------------------------------------------------------*
009100     PERFORM 1000-OPEN-FILES-INITIALIZE.
009200     SORT SORT-FILE
009300          ON ASCENDING KEY SR-LASTNAME, SR-FIRSTNAME
009400          INPUT PROCEDURE IS 2000-LOAD-PLAYER-MASTER
009500          OUTPUT PROCEDURE IS 3000-PRINT-SORT-FILE.
009600     PERFORM 4000-CLOSE-FILES.
009700     GOBACK.
009800*---------------------------------------------------------------*
009900 1000-OPEN-FILES-INITIALIZE.
010000*---------------------------------------------------------------*
010100     OPEN INPUT  PLAYER-MASTER-FILE.
010200     OPEN OUTPUT PRINT-FILE.
010300     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
010400     IF WS-CURRENT-YY < 50
010500         MOVE 20 TO WS-CURRENT-CENTURY-4
010600     ELSE
010700         MOVE 19 TO WS-CURRENT-CENTURY-4
010800     END-IF.
010900     MOVE WS-CURRENT-YY  TO WS-CURRENT-YY-4.
011000     MOVE WS-CURRENT-YEAR-4 TO HL1-YEAR.
011100     MOVE WS-CURRENT-MM  TO HL1-MONTH.
011200     MOVE WS-CURRENT-DD  TO HL1-DAY.
011300*---------------------------------------------------------------*
011400 2000-LOAD-PLAYER-MASTER SECTION.
011500*---------------------------------------------------------------*
011600     PERFORM 8000-READ-PLAYER-MASTER.
011700     PERFORM 2100-PROCESS-PLAYER-RECORD
011800         UNTIL END-OF-FILE.
011900 2000-DUMMY     SECTION.
012000*---------------------------------------------------------------*
012100 2100-PROCESS-PLAYER-RECORD.
012200*---------------------------------------------------------------*
012300     MOVE CPR-NATIONAL-ID            TO SR-NATIONAL-ID.
012400     MOVE CPR-LASTNAME               TO SR-LASTNAME.
012500     MOVE CPR-FIRSTNAME              TO SR-FIRSTNAME.
012600     MOVE CPR-BIRTHDATE              TO SR-BIRTHDATE.
012700     MOVE CPR-SCORE                  TO SR-SCORE.
012800     PERFORM 9200-WRITE-SORT-RECORD.
012900     PERFORM 8000-READ-PLAYER-MASTER.
013000*---------------------------------------------------------------*
013100 3000-PRINT-SORT-FILE    SECTION.
013200*---------------------------------------------------------------*
013300     PERFORM 8200-RETURN-SORT-RECORD.
013400     PERFORM 3100-PRINT-SORT-REPORT
013500         UNTIL SORT-END-OF-FILE.
013600 3000-DUMMY     SECTION.
013700*---------------------------------------------------------------*
013800 3100-PRINT-SORT-REPORT.
013900*---------------------------------------------------------------*
014000     MOVE SR-NATIONAL-ID             TO DL-NATIONAL-ID.
014100     MOVE SR-LASTNAME                TO DL-LASTNAME.
014200     MOVE SR-FIRSTNAME               TO DL-FIRSTNAME.
014300     MOVE SR-BIRTHDATE               TO DL-BIRTHDATE.
014400     MOVE SR-SCORE                   TO DL-SCORE.
014500     MOVE DETAIL-LINE                TO PRINT-LINE.
014600     PERFORM 9000-PRINT-REPORT-LINE.
014700     PERFORM 8200-RETURN-SORT-RECORD.
014800*---------------------------------------------------------------*
014900 4000-CLOSE-FILES.
015000*---------------------------------------------------------------*
015100     CLOSE PLAYER-MASTER-FILE
015200     CLOSE PRINT-FILE.
015300*---------------------------------------------------------------*
015400 8000-READ-PLAYER-MASTER.
015500*---------------------------------------------------------------*
015600     READ PLAYER-MASTER-FILE
015700         AT END MOVE 'Y' TO END-OF-FILE-SW.
015800*---------------------------------------------------------------*
015900 8200-RETURN-SORT-RECORD.
016000*---------------------------------------------------------------*
016100     RETURN SORT-FILE
016200         AT END MOVE 'Y' TO SORT-EOF-SW.
016300*---------------------------------------------------------------*
016400 9000-PRINT-REPORT-LINE.
016500*---------------------------------------------------------------*
016600     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
016700         PERFORM 9100-PRINT-HEADING-LINES.
016800     PERFORM 9120-WRITE-PRINT-LINE.
016900*---------------------------------------------------------------*
017000 9100-PRINT-HEADING-LINES.
017100*---------------------------------------------------------------*
017200     MOVE PAGE-COUNT           TO HL1-PAGE-COUNT.
017300     MOVE HEADING-LINE-1       TO PRINT-LINE.
017400     PERFORM 9110-WRITE-TOP-OF-PAGE.
017500     MOVE 2                    TO LINE-SPACEING.
017600     MOVE HEADING-LINE-2       TO PRINT-LINE.
017700     PERFORM 9120-WRITE-PRINT-LINE.
017800     ADD  1                    TO PAGE-COUNT.
017900     MOVE 1                    TO LINE-SPACEING.
018000     MOVE 5                    TO LINE-COUNT.
018100*---------------------------------------------------------------*
018200 9110-WRITE-TOP-OF-PAGE.
018300*---------------------------------------------------------------*
018400     WRITE PRINT-RECORD
018500         AFTER ADVANCING PAGE.
018600     MOVE SPACE                TO PRINT-LINE.
018700*---------------------------------------------------------------*
018800 9120-WRITE-PRINT-LINE.
018900*---------------------------------------------------------------*
019000     WRITE PRINT-RECORD
019100         AFTER ADVANCING LINE-SPACEING.
019200     MOVE SPACE                TO PRINT-LINE.
019300     ADD  1                    TO LINE-COUNT.
019400     MOVE 1                    TO LINE-SPACEING.
019500*---------------------------------------------------------------*
019600 9200-WRITE-SORT-RECORD.
019700*---------------------------------------------------------------*
019800     RELEASE SORT-RECORD.
019900     MOVE SPACE                TO SORT-RECORD.
