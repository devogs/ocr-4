000100*===============================================================*
000200* PROGRAM NAME:    CHTDETL
000300* ORIGINAL AUTHOR: EDWIN ACKERMAN
000400*
000500* CHTDETL PRINTS THE FULL DETAIL OF ONE TOURNAMENT - THE HEADER
000600* BLOCK, THE ENROLLED-PLAYER ROSTER, THEN EACH ROUND FOLLOWED
000700* BY ITS MATCHES IN PLAY ORDER.  THE TOURNAMENT FILE IS ALREADY
000800* IN THAT ORDER (HEADER, POOL, PLAYERS, THEN ROUND/MATCH PAIRS
000900* REPEATING), SO THIS PROGRAM IS A SINGLE PASS - THE ENROLLED
001000* PLAYER TABLE IS BUILT AS THE 'P' RECORDS GO BY AND IS ALREADY
001100* COMPLETE BY THE TIME THE FIRST 'R'/'M' RECORD IS SEEN, WHICH
001200* IS WHAT LETS THE MATCH LINES SEARCH IT FOR PLAYER NAMES ON
001300* THE SAME PASS.  NO DATA IS CHANGED - READ-ONLY REPORT.
001400*
001500* MAINTENENCE LOG
001600* DATE      AUTHOR          MAINTENANCE REQUIREMENT
001700* --------- --------------  -------------------------------------
001800* 10/03/94  EDWIN ACKERMAN  CREATED - HEADER/ROSTER/ROUND-BY-
001900*                           ROUND DETAIL OFF ONE TOURNAMENT
002000*                           FILE, REQ #CH-0075.                   CH-0075 
002100* 07/19/96  DAVID QUINTERO  MATCH LINE NOW SHOWS WHITE/BLACK
002200*                           INSTEAD OF PLAYER-1/PLAYER-2 - THE
002300*                           TD's WERE READING THE PAIRING ORDER
002400*                           AS WHO MOVES FIRST, REQ #CH-0115.     CH-0115 
002500* 12/08/98  R HALVERSEN     Y2K - HEADING DATE NOW CARRIES A
002600*                           4-DIGIT YEAR VIA A CENTURY WINDOW ON
002700*                           THE SYSTEM CLOCK, REQ #CH-0208.       CH-0208 
002800* 03/11/03  T OYELARAN      A ROUND WITH NO MATCHES YET (JUST
002900*                           STARTED) NO LONGER LEAVES A BLANK
003000*                           SECTION - HEADING STILL PRINTS,
003100*                           REQ #CH-0263.                         CH-0263 
003200* 01/14/09  M FENWICK       ROUND HEADING NOW SHOWS THE START-END
003300*                           TIME RANGE INSTEAD OF JUST THE ROUND
003400*                           NAME - CHT-ROUND-START-TIME/END-TIME
003500*                           WERE ON THE FILE ALL ALONG BUT NEVER
003600*                           READ BY THIS PROGRAM, REQ #CH-0300.   CH-0300 
003700*
003800*===============================================================*
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    CHTDETL.
004100 AUTHOR. EDWIN ACKERMAN.
004200 INSTALLATION. MORONS, LOSERS AND BIMBOES.
004300 DATE-WRITTEN. 10/03/94.
004400 DATE-COMPILED.
004500 SECURITY. NON-CONFIDENTIAL.
004600*===============================================================*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS RECTYPE-CLASS IS 'A', 'H', 'M', 'P', 'R'
005400     UPSI-0 ON STATUS IS UPSI-0-ON.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT TOURNAMENT-FILE ASSIGN TO TOURN-DSNAME
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS  IS TOURN-FILE-STATUS.
006000     SELECT PRINT-FILE ASSIGN TO REPTOUT.
006100*---------------------------------------------------------------*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  TOURNAMENT-FILE
006500      DATA RECORD IS CHESS-TOURN-RECORD.
006600      COPY CHTOURC.
006700*---------------------------------------------------------------*
006800 FD  PRINT-FILE
006900         RECORDING MODE F.
007000 01  PRINT-RECORD.
007100     05  PRINT-LINE             PIC X(132).
007200*---------------------------------------------------------------*
007300 WORKING-STORAGE SECTION.
007400 COPY CHROSTF.
007500 COPY CHPRTCTL.
007600 COPY CHPLAYT.
007700*---------------------------------------------------------------*
007800 01  TOURN-DETAIL-LINES.
007900     05  TD-HEADER-LINE-1.
008000         10  FILLER          PIC X(14) VALUE 'TOURNAMENT: '.
008100         10  TD-TOURN-NAME   PIC X(30).
008200         10  FILLER          PIC X(88) VALUE SPACES.
008300     05  TD-HEADER-LINE-2.
008400         10  FILLER          PIC X(14) VALUE 'LOCATION:   '.
008500         10  TD-LOCATION     PIC X(30).
008600         10  FILLER          PIC X(88) VALUE SPACES.
008700     05  TD-HEADER-LINE-3.
008800         10  FILLER          PIC X(14) VALUE 'DATES:      '.
008900         10  TD-DATE-RANGE   PIC X(35).
009000         10  FILLER          PIC X(83) VALUE SPACES.
009100     05  TD-HEADER-LINE-4.
009200         10  FILLER          PIC X(14) VALUE 'ROUNDS:     '.
009300         10  TD-CURRENT-ROUND      PIC ZZ9.
009400         10  FILLER          PIC X(04) VALUE ' OF '.
009500         10  TD-NUMBER-OF-ROUNDS   PIC ZZ9.
009600         10  FILLER          PIC X(108) VALUE SPACES.
009700     05  TD-HEADER-LINE-5.
009800         10  FILLER          PIC X(14) VALUE 'DESCRIPTION:'.
009900         10  TD-DESCRIPTION  PIC X(60).
010000         10  FILLER          PIC X(58) VALUE SPACES.
010100     05  TD-SECTION-LINE.
010200         10  TD-SECTION-TITLE    PIC X(30).
010300         10  FILLER          PIC X(102) VALUE SPACES.
010400     05  TD-ROUND-LINE.
010500         10  FILLER          PIC X(07) VALUE 'ROUND: '.
010600         10  TD-ROUND-NAME   PIC X(10).
010700         10  FILLER          PIC X(03) VALUE SPACES.
010800         10  TD-ROUND-RANGE  PIC X(41).
010900         10  FILLER          PIC X(71) VALUE SPACES.
011000*---------------------------------------------------------------*
011100 01  WS-HEADER-FIELDS.
011200     05  WS-TOURN-NAME              PIC X(30).
011300     05  WS-LOCATION                PIC X(30).
011400     05  WS-START-DATE              PIC X(10).
011500     05  WS-END-DATE                PIC X(10).
011600     05  WS-NUMBER-OF-ROUNDS        PIC 9(02).
011700     05  WS-CURRENT-ROUND           PIC 9(02).
011800     05  WS-DESCRIPTION             PIC X(60).
011900     05  WS-DATE-RANGE              PIC X(35).
012000     05  WS-ROUND-START-TIME        PIC X(19).
012100     05  WS-ROUND-END-TIME          PIC X(19).
012200     05  WS-ROUND-RANGE             PIC X(41).
012300     05  FILLER                     PIC X(05).
012400*---------------------------------------------------------------*
012500 01  WS-SWITCHES-MISC.
012600     05  TOURN-FILE-STATUS          PIC X(02) VALUE '00'.
012700         88  TOURN-FILE-OK                     VALUE '00'.
012800         88  TOURN-FILE-EOF                     VALUE '10'.
012900     05  TOURN-EOF-SWITCH           PIC X(01) VALUE 'N'.
013000         88  TOURN-EOF                          VALUE 'Y'.
013100     05  WS-PLAYER-FOUND-SWITCH     PIC X(01) VALUE 'N'.
013200         88  WS-PLAYER-FOUND                    VALUE 'Y'.
013300         88  WS-PLAYER-NOT-FOUND                VALUE 'N'.
013400     05  FILLER                     PIC X(05).
013500*===============================================================*
013600 PROCEDURE DIVISION.
013700*---------------------------------------------------------------*
013800 0000-MAIN-PARAGRAPH.
013900*---------------------------------------------------------------*
014000     PERFORM 1000-OPEN-FILES-INITIALIZE.
014100     PERFORM 2000-LOAD-AND-PRINT-TOURNAMENT.
014200     PERFORM 3000-CLOSE-FILES.
014300     GOBACK.
014400*---------------------------------------------------------------*
014500 1000-OPEN-FILES-INITIALIZE.
014600*---------------------------------------------------------------*
014700     ACCEPT TOURN-DSNAME.
014800     OPEN INPUT  TOURNAMENT-FILE.
014900     OPEN OUTPUT PRINT-FILE.
015000     MOVE 0 TO CHT-PLAYER-TABLE-SIZE.
015100     ACCEPT WS-CURRENT-DATE-6 FROM DATE.
015200     IF WS-CURRENT-YY < 50
015300         MOVE 20 TO WS-CURRENT-CENTURY-4
015400     ELSE
015500         MOVE 19 TO WS-CURRENT-CENTURY-4
015600     END-IF.
015700     MOVE WS-CURRENT-YY  TO WS-CURRENT-YY-4.
015800     MOVE WS-CURRENT-YEAR-4 TO HL1-YEAR.
015900     MOVE WS-CURRENT-MM  TO HL1-MONTH.
016000     MOVE WS-CURRENT-DD  TO HL1-DAY.
016100*---------------------------------------------------------------*
016200 2000-LOAD-AND-PRINT-TOURNAMENT.
016300*---------------------------------------------------------------*
016400     PERFORM 8000-READ-TOURNAMENT-FILE.
016500     PERFORM 2100-PROCESS-ONE-RECORD
016600         UNTIL TOURN-EOF.
016700*---------------------------------------------------------------*
016800 2100-PROCESS-ONE-RECORD.
016900*---------------------------------------------------------------*
017000     EVALUATE TRUE
017100         WHEN CHT-TYPE-HEADER
017200             PERFORM 2200-LOAD-PRINT-HEADER
017300         WHEN CHT-TYPE-ENROLLED-PLAYER
017400             PERFORM 2300-LOAD-PRINT-PLAYER
017500         WHEN CHT-TYPE-ROUND
017600             PERFORM 2400-PRINT-ROUND-HEADING
017700         WHEN CHT-TYPE-MATCH
017800             PERFORM 2500-PRINT-MATCH
017900     END-EVALUATE.
018000     PERFORM 8000-READ-TOURNAMENT-FILE.
018100*---------------------------------------------------------------*
018200 2200-LOAD-PRINT-HEADER.
018300*---------------------------------------------------------------*
018400     MOVE CHT-TOURN-NAME       TO WS-TOURN-NAME.
018500     MOVE CHT-LOCATION         TO WS-LOCATION.
018600     MOVE CHT-START-DATE       TO WS-START-DATE.
018700     MOVE CHT-END-DATE         TO WS-END-DATE.
018800     MOVE CHT-NUMBER-OF-ROUNDS TO WS-NUMBER-OF-ROUNDS.
018900     MOVE CHT-CURRENT-ROUND    TO WS-CURRENT-ROUND.
019000     MOVE CHT-DESCRIPTION      TO WS-DESCRIPTION.
019100     PERFORM 2210-BUILD-DATE-RANGE.
019200     MOVE WS-TOURN-NAME        TO TD-TOURN-NAME.
019300     MOVE TD-HEADER-LINE-1     TO PRINT-LINE.
019400     PERFORM 9000-PRINT-REPORT-LINE.
019500     MOVE WS-LOCATION          TO TD-LOCATION.
019600     MOVE TD-HEADER-LINE-2     TO PRINT-LINE.
019700     PERFORM 9000-PRINT-REPORT-LINE.
019800     MOVE WS-DATE-RANGE        TO TD-DATE-RANGE.
019900     MOVE TD-HEADER-LINE-3     TO PRINT-LINE.
020000     PERFORM 9000-PRINT-REPORT-LINE.
020100     MOVE WS-CURRENT-ROUND     TO TD-CURRENT-ROUND.
020200     MOVE WS-NUMBER-OF-ROUNDS  TO TD-NUMBER-OF-ROUNDS.
020300     MOVE TD-HEADER-LINE-4     TO PRINT-LINE.
020400     PERFORM 9000-PRINT-REPORT-LINE.
020500     MOVE WS-DESCRIPTION       TO TD-DESCRIPTION.
020600     MOVE TD-HEADER-LINE-5     TO PRINT-LINE.
020700     PERFORM 9000-PRINT-REPORT-LINE.
020800     MOVE SPACES               TO PRINT-LINE.
020900     PERFORM 9000-PRINT-REPORT-LINE.
021000     MOVE 'ENROLLED PLAYERS'   TO TD-SECTION-TITLE.
021100     MOVE TD-SECTION-LINE      TO PRINT-LINE.
021200     PERFORM 9000-PRINT-REPORT-LINE.
021300*---------------------------------------------------------------*
021400 2210-BUILD-DATE-RANGE.
021500*---------------------------------------------------------------*
021600     MOVE SPACES TO WS-DATE-RANGE.
021700     IF WS-END-DATE = SPACES
021800         STRING WS-START-DATE   DELIMITED BY SPACE
021900                ' - ONGOING'    DELIMITED BY SIZE
022000             INTO WS-DATE-RANGE
022100     ELSE
022200         STRING WS-START-DATE   DELIMITED BY SPACE
022300                ' - '           DELIMITED BY SIZE
022400                WS-END-DATE     DELIMITED BY SPACE
022500             INTO WS-DATE-RANGE
022600     END-IF.
022700*---------------------------------------------------------------*
022800 2300-LOAD-PRINT-PLAYER.
022900*---------------------------------------------------------------*
023000     ADD 1 TO CHT-PLAYER-TABLE-SIZE.
023100     MOVE CHT-PLAYER-NATIONAL-ID TO
023200         CPR-NATIONAL-ID OF
023300             CHT-PLAYER-ENTRY(CHT-PLAYER-TABLE-SIZE).
023400     MOVE CHT-PLAYER-LASTNAME TO
023500         CPR-LASTNAME OF
023600             CHT-PLAYER-ENTRY(CHT-PLAYER-TABLE-SIZE).
023700     MOVE CHT-PLAYER-FIRSTNAME TO
023800         CPR-FIRSTNAME OF
023900             CHT-PLAYER-ENTRY(CHT-PLAYER-TABLE-SIZE).
024000     MOVE CHT-PLAYER-BIRTHDATE TO
024100         CPR-BIRTHDATE OF
024200             CHT-PLAYER-ENTRY(CHT-PLAYER-TABLE-SIZE).
024300     MOVE CHT-PLAYER-SCORE TO
024400         CPR-SCORE OF
024500             CHT-PLAYER-ENTRY(CHT-PLAYER-TABLE-SIZE).
024600     MOVE CHT-PLAYER-NATIONAL-ID TO DL-NATIONAL-ID.
024700     MOVE CHT-PLAYER-LASTNAME    TO DL-LASTNAME.
024800     MOVE CHT-PLAYER-FIRSTNAME   TO DL-FIRSTNAME.
024900     MOVE CHT-PLAYER-BIRTHDATE   TO DL-BIRTHDATE.
025000     MOVE CHT-PLAYER-SCORE       TO DL-SCORE.
025100     MOVE DETAIL-LINE            TO PRINT-LINE.
025200     PERFORM 9000-PRINT-REPORT-LINE.
025300*---------------------------------------------------------------*
025400* 01/14/09 M FENWICK - ROUND HEADING NOW SHOWS THE START-END
025500*                      TIME RANGE, REQ #CH-0300.                  CH-0300 
025600 2400-PRINT-ROUND-HEADING.
025700*---------------------------------------------------------------*
025800     MOVE SPACES               TO PRINT-LINE.
025900     PERFORM 9000-PRINT-REPORT-LINE.
026000     MOVE CHT-ROUND-NAME       TO TD-ROUND-NAME.
026100     MOVE CHT-ROUND-START-TIME TO WS-ROUND-START-TIME.
026200     MOVE CHT-ROUND-END-TIME   TO WS-ROUND-END-TIME.
026300     PERFORM 2410-BUILD-ROUND-RANGE.
026400     MOVE WS-ROUND-RANGE       TO TD-ROUND-RANGE.
026500     MOVE TD-ROUND-LINE        TO PRINT-LINE.
026600     PERFORM 9000-PRINT-REPORT-LINE.
026700*---------------------------------------------------------------*
026800 2410-BUILD-ROUND-RANGE.
026900*---------------------------------------------------------------*
027000     MOVE SPACES TO WS-ROUND-RANGE.
027100     IF WS-ROUND-END-TIME = SPACES
027200         STRING WS-ROUND-START-TIME DELIMITED BY SIZE
027300                ' - ONGOING'        DELIMITED BY SIZE
027400             INTO WS-ROUND-RANGE
027500     ELSE
027600         STRING WS-ROUND-START-TIME DELIMITED BY SIZE
027700                ' - '               DELIMITED BY SIZE
027800                WS-ROUND-END-TIME   DELIMITED BY SIZE
027900             INTO WS-ROUND-RANGE
028000     END-IF.
028100*---------------------------------------------------------------*
028200 2500-PRINT-MATCH.
028300*---------------------------------------------------------------*
028400     PERFORM 2510-RESOLVE-MATCH-SIDES.
028500     PERFORM 2520-FIND-WHITE-NAME.
028600     PERFORM 2530-FIND-BLACK-NAME.
028700     MOVE MATCH-DETAIL-LINE    TO PRINT-LINE.
028800     PERFORM 9000-PRINT-REPORT-LINE.
028900*---------------------------------------------------------------*
029000 2510-RESOLVE-MATCH-SIDES.
029100*---------------------------------------------------------------*
029200     IF CHT-MATCH-WHITE = 1
029300         MOVE CHT-MATCH-P1-ID    TO ML-WHITE-ID
029400         MOVE CHT-MATCH-P2-ID    TO ML-BLACK-ID
029500         MOVE CHT-MATCH-P1-SCORE TO ML-P1-SCORE
029600         MOVE CHT-MATCH-P2-SCORE TO ML-P2-SCORE
029700     ELSE
029800         MOVE CHT-MATCH-P2-ID    TO ML-WHITE-ID
029900         MOVE CHT-MATCH-P1-ID    TO ML-BLACK-ID
030000         MOVE CHT-MATCH-P2-SCORE TO ML-P1-SCORE
030100         MOVE CHT-MATCH-P1-SCORE TO ML-P2-SCORE
030200     END-IF.
030300*---------------------------------------------------------------*
030400 2520-FIND-WHITE-NAME.
030500*---------------------------------------------------------------*
030600     SET WS-PLAYER-NOT-FOUND TO TRUE.
030700     MOVE SPACES TO ML-WHITE-NAME.
030800     SET CHT-PLAYER-IDX TO 1.
030900     SEARCH CHT-PLAYER-ENTRY
031000         AT END
031100             SET WS-PLAYER-NOT-FOUND TO TRUE
031200         WHEN CPR-NATIONAL-ID OF
031300                 CHT-PLAYER-ENTRY(CHT-PLAYER-IDX) = ML-WHITE-ID
031400             SET WS-PLAYER-FOUND TO TRUE
031500             STRING CPR-LASTNAME OF
031600                        CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
031700                    DELIMITED BY SPACE
031800                    ', '  DELIMITED BY SIZE
031900                    CPR-FIRSTNAME OF
032000                        CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
032100                    DELIMITED BY SPACE
032200                 INTO ML-WHITE-NAME
032300     END-SEARCH.
032400*---------------------------------------------------------------*
032500 2530-FIND-BLACK-NAME.
032600*---------------------------------------------------------------*
032700     SET WS-PLAYER-NOT-FOUND TO TRUE.
032800     MOVE SPACES TO ML-BLACK-NAME.
032900     SET CHT-PLAYER-IDX TO 1.
033000     SEARCH CHT-PLAYER-ENTRY
033100         AT END
033200             SET WS-PLAYER-NOT-FOUND TO TRUE
033300         WHEN CPR-NATIONAL-ID OF
033400                 CHT-PLAYER-ENTRY(CHT-PLAYER-IDX) = ML-BLACK-ID
033500             SET WS-PLAYER-FOUND TO TRUE
033600             STRING CPR-LASTNAME OF
033700                        CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
033800                    DELIMITED BY SPACE
033900                    ', '  DELIMITED BY SIZE
034000                    CPR-FIRSTNAME OF
034100                        CHT-PLAYER-ENTRY(CHT-PLAYER-IDX)
034200                    DELIMITED BY SPACE
034300                 INTO ML-BLACK-NAME
034400     END-SEARCH.
034500*---------------------------------------------------------------*
034600 3000-CLOSE-FILES.
034700*---------------------------------------------------------------*
034800     CLOSE TOURNAMENT-FILE
034900           PRINT-FILE.
035000*---------------------------------------------------------------*
035100 8000-READ-TOURNAMENT-FILE.
035200*---------------------------------------------------------------*
035300     READ TOURNAMENT-FILE
035400         AT END SET TOURN-EOF TO TRUE.
035500*---------------------------------------------------------------*
035600 9000-PRINT-REPORT-LINE.
035700*---------------------------------------------------------------*
035800     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
035900         PERFORM 9100-PRINT-HEADING-LINES.
036000     PERFORM 9120-WRITE-PRINT-LINE.
036100*---------------------------------------------------------------*
036200 9100-PRINT-HEADING-LINES.
036300*---------------------------------------------------------------*
036400     MOVE PAGE-COUNT           TO HL1-PAGE-COUNT.
036500     MOVE HEADING-LINE-1       TO PRINT-LINE.
036600     PERFORM 9110-WRITE-TOP-OF-PAGE.
036700     MOVE 2                    TO LINE-SPACEING.
036800     MOVE HEADING-LINE-2       TO PRINT-LINE.
036900     PERFORM 9120-WRITE-PRINT-LINE.
037000     ADD  1                    TO PAGE-COUNT.
037100     MOVE 1                    TO LINE-SPACEING.
037200     MOVE 5                    TO LINE-COUNT.
037300*---------------------------------------------------------------*
037400 9110-WRITE-TOP-OF-PAGE.
037500*---------------------------------------------------------------*
037600     WRITE PRINT-RECORD
037700         AFTER ADVANCING PAGE.
037800     MOVE SPACE                TO PRINT-LINE.
037900*---------------------------------------------------------------*
038000 9120-WRITE-PRINT-LINE.
038100*---------------------------------------------------------------*
038200     WRITE PRINT-RECORD
038300         AFTER ADVANCING LINE-SPACEING.
038400     MOVE SPACE                TO PRINT-LINE.
038500     ADD  1                    TO LINE-COUNT.
038600     MOVE 1                    TO LINE-SPACEING.
