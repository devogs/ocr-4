000100*===============================================================*
000200* PROGRAM NAME:    CHTLIST
000300* ORIGINAL AUTHOR: DAVID QUINTERO
000400*
000500* CHTLIST PRINTS ONE LINE PER TOURNAMENT STORE ON FILE - NAME,
000600* LOCATION, AND THE DATE RANGE.  THE TOURN-INDEX FILE (APPENDED
000700* TO BY CHNEWTRN) NAMES EVERY TOURNAMENT STORE THERE IS; THIS
000800* PROGRAM OPENS EACH ONE IN TURN JUST LONG ENOUGH TO READ ITS
000900* HEADER RECORD.  A TOURNAMENT WITH NO END-DATE YET IS SHOWN
001000* "ONGOING" INSTEAD OF A DATE.
001100*
001200* MAINTENENCE LOG
001300* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001400* --------- ------------  ---------------------------------------
001500* 06/25/97  DAVID QUINTERO  CREATED - ONE-LINE-PER-TOURNAMENT
001600*                           LISTING OFF THE TOURN-INDEX FILE,
001700*                           REQ #CH-0155.                         CH-0155 
001800* 01/06/99  R HALVERSEN     Y2K - DATE RANGE PRINTS WHATEVER IS
001900*                           ON THE HEADER RECORD AS-IS, NO
002000*                           INTERNAL CENTURY MATH IN THIS
002100*                           PROGRAM, REQ #CH-0209.                CH-0209 
002200* 09/17/02  T OYELARAN      "ONGOING" NOW SHOWN WHEN END-DATE IS
002300*                           BLANK INSTEAD OF PRINTING SPACES,
002400*                           REQ #CH-0257.                         CH-0257 
002500*
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.  CHTLIST.
002900 AUTHOR. DAVID QUINTERO.
003000 INSTALLATION. MORONS, LOSERS AND BIMBOES.
003100 DATE-WRITTEN. 06/25/97.
003200 DATE-COMPILED.
003300 SECURITY. NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-CLASS IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS UPSI-0-ON.
004500*---------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700*---------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT TOURN-INDEX-FILE ASSIGN TO TOURNIDX
005000       ORGANIZATION IS LINE SEQUENTIAL
005100       FILE STATUS IS TOURN-INDEX-STATUS.
005200*
005300     SELECT TOURNAMENT-FILE ASSIGN TO TOURN-DSNAME
005400       ORGANIZATION IS LINE SEQUENTIAL
005500       FILE STATUS IS TOURNAMENT-FILE-STATUS.
005600*
005700     SELECT PRINT-FILE ASSIGN TO REPTOUT.
005800*===============================================================*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*---------------------------------------------------------------*
006200 FD  TOURN-INDEX-FILE.
006300*---------------------------------------------------------------*
006400 01  TOURN-INDEX-RECORD              PIC X(30).
006500*---------------------------------------------------------------*
006600 FD  TOURNAMENT-FILE.
006700 COPY CHTOURC.
006800*---------------------------------------------------------------*
006900 FD  PRINT-FILE
007000         RECORDING MODE F.
007100 01  PRINT-RECORD.
007200*    05  CC                     PIC X(01).
007300     05  PRINT-LINE             PIC X(132).
007400*---------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600*---------------------------------------------------------------*
007700 01   REPORT-LINES.
007800*---------------------------------------------------------------*
007900     05  NEXT-REPORT-LINE       PIC X(132).
008000*---------------------------------------------------------------*
008100     05  TL-DETAIL-LINE.
008200         10  TL-SEQ-NO          PIC ZZ9.
008300         10  FILLER             PIC X(02) VALUE SPACE.
008400         10  TL-TOURN-NAME      PIC X(30).
008500         10  FILLER             PIC X(02) VALUE SPACE.
008600         10  TL-LOCATION        PIC X(30).
008700         10  FILLER             PIC X(02) VALUE SPACE.
008800         10  TL-DATE-RANGE      PIC X(35).
008900         10  FILLER             PIC X(28).
009000*---------------------------------------------------------------*
009100     05  HEADING-LINE-1.
009200         10 HL1-DATE.
009300             15  FILLER         PIC X(01) VALUE SPACE.
009400             15  FILLER         PIC X(12) VALUE 'TODAYS DATE:'.
009500             15  HL1-MONTH-OUT  PIC XX.
009600             15  FILLER         PIC X     VALUE '/'.
009700             15  HL1-DAY-OUT    PIC XX.
009800             15  FILLER         PIC X     VALUE '/'.
009900             15  HL1-YEAR-OUT   PIC XX.
010000         10  FILLER             PIC X(80) VALUE SPACE.
010100         10  HL1-PAGE-COUNT-AREA.
010200             15  FILLER         PIC X(04) VALUE SPACE.
010300             15  FILLER         PIC X(05) VALUE 'PAGE:'.
010400             15  HL1-PAGE-NUM   PIC ZZZZ9.
010500             15  FILLER         PIC X(05) VALUE SPACE.
010600*---------------------------------------------------------------*
010700     05  HEADING-LINE-2.
010800         10  FILLER    PIC X(05) VALUE 'SEQ  '.
010900         10  FILLER    PIC X(32) VALUE 'TOURNAMENT NAME'.
011000         10  FILLER    PIC X(32) VALUE 'LOCATION'.
011100         10  FILLER    PIC X(35) VALUE 'DATES'.
011200         10  FILLER    PIC X(28) VALUE SPACE.
011300*---------------------------------------------------------------*
011400 01  WS-HOLD-FIELDS.
011500*---------------------------------------------------------------*
011600     05  WS-TL-TOURN-NAME       PIC X(30).
011700     05  WS-TL-LOCATION         PIC X(30).
011800     05  WS-TL-START-DATE       PIC X(10).
011900     05  WS-TL-END-DATE         PIC X(10).
012000     05  WS-SEQ-NO              PIC S9(03) USAGE IS COMP
012100                                    VALUE 0.
012200     05  TODAYS-DATE.
012300         10  TD-YEAR            PIC 99.
012400         10  TD-MONTH           PIC 99.
012500         10  TD-DAY             PIC 99.
012600     05  END-OF-FILE-SW         PIC X(01)   VALUE 'N'.
012700         88  END-OF-FILE                    VALUE 'Y'.
012800     05  TOURN-INDEX-STATUS     PIC X(02).
012900         88  TOURN-INDEX-OK                 VALUE '00'.
013000         88  TOURN-INDEX-EOF                VALUE '10'.
013100     05  TOURNAMENT-FILE-STATUS PIC X(02).
013200         88  TOURNAMENT-FILE-OK             VALUE '00'.
013300*---------------------------------------------------------------*
013400     05  TOURN-DSNAME           PIC X(30).
013500     05  FILLER                 PIC X(05).
013600*---------------------------------------------------------------*
013700 01  PRINTER-CONTROL-FIELDS.
013800*---------------------------------------------------------------*
013900     05  LINE-SPACEING          PIC 9(02) VALUE 1.
014000     05  LINE-COUNT             PIC 9(03) VALUE 999.
014100     05  LINES-ON-PAGE          PIC 9(03) VALUE 56.
014200     05  PAGE-COUNT             PIC 9(03) VALUE 1.
014300     05  TOP-OF-PAGE            PIC X     VALUE '1'.
014400     05  SINGLE-SPACE           PIC X     VALUE ' '.
014500     05  DOUBLE-SPACE           PIC X     VALUE '0'.
014600     05  TRIPLE-SPACE           PIC X     VALUE '-'.
014700     05  FILLER                 PIC X(05).
014800*===============================================================*
014900 PROCEDURE DIVISION.
015000*---------------------------------------------------------------*
015100 0000-MAIN-PROCESSING.
015200*---------------------------------------------------------------*
015300     PERFORM 1000-OPEN-FILES.
015400     PERFORM 8000-READ-TOURN-INDEX.
015500     PERFORM 2000-PROCESS-ONE-TOURNAMENT
015600         UNTIL END-OF-FILE.
015700     PERFORM 3000-CLOSE-FILES.
015800     GOBACK.
015900*---------------------------------------------------------------*
016000 1000-OPEN-FILES.
016100*---------------------------------------------------------------*
016200     OPEN INPUT  TOURN-INDEX-FILE
016300          OUTPUT PRINT-FILE.
016400     ACCEPT TODAYS-DATE FROM DATE.
016500     MOVE TD-YEAR                TO HL1-YEAR-OUT.
016600     MOVE TD-MONTH               TO HL1-MONTH-OUT.
016700     MOVE TD-DAY                 TO HL1-DAY-OUT.
016800*---------------------------------------------------------------*
016900 2000-PROCESS-ONE-TOURNAMENT.
017000*---------------------------------------------------------------*
017100     ADD 1 TO WS-SEQ-NO.
017200     MOVE TOURN-INDEX-RECORD  TO TOURN-DSNAME.
017300     PERFORM 2100-READ-TOURNAMENT-HEADER.
017400     PERFORM 2200-BUILD-DETAIL-LINE.
017500     MOVE TL-DETAIL-LINE          TO NEXT-REPORT-LINE.
017600     PERFORM 9000-PRINT-REPORT-LINE.
017700     PERFORM 8000-READ-TOURN-INDEX.
017800*---------------------------------------------------------------*
017900 2100-READ-TOURNAMENT-HEADER.
018000*---------------------------------------------------------------*
018100     OPEN INPUT TOURNAMENT-FILE.
018200     READ TOURNAMENT-FILE.
018300     IF TOURNAMENT-FILE-OK AND CHT-TYPE-HEADER
018400         MOVE CHT-TOURN-NAME     TO WS-TL-TOURN-NAME
018500         MOVE CHT-LOCATION       TO WS-TL-LOCATION
018600         MOVE CHT-START-DATE     TO WS-TL-START-DATE
018700         MOVE CHT-END-DATE       TO WS-TL-END-DATE
018800     ELSE
018900         MOVE SPACES             TO WS-TL-TOURN-NAME
019000         MOVE SPACES             TO WS-TL-LOCATION
019100         MOVE SPACES             TO WS-TL-START-DATE
019200         MOVE SPACES             TO WS-TL-END-DATE
019300     END-IF.
019400     CLOSE TOURNAMENT-FILE.
019500*---------------------------------------------------------------*
019600 2200-BUILD-DETAIL-LINE.
019700*---------------------------------------------------------------*
019800     MOVE WS-SEQ-NO              TO TL-SEQ-NO.
019900     MOVE WS-TL-TOURN-NAME       TO TL-TOURN-NAME.
020000     MOVE WS-TL-LOCATION         TO TL-LOCATION.
020100     MOVE SPACES                 TO TL-DATE-RANGE.
020200     IF WS-TL-END-DATE = SPACES
020300         STRING WS-TL-START-DATE DELIMITED BY SPACE
020400                ' - ONGOING'     DELIMITED BY SIZE
020500             INTO TL-DATE-RANGE
020600     ELSE
020700         STRING WS-TL-START-DATE DELIMITED BY SPACE
020800                ' - '            DELIMITED BY SIZE
020900                WS-TL-END-DATE   DELIMITED BY SPACE
021000             INTO TL-DATE-RANGE
021100     END-IF.
021200*---------------------------------------------------------------*
021300 3000-CLOSE-FILES.
021400*---------------------------------------------------------------*
021500     CLOSE TOURN-INDEX-FILE
021600           PRINT-FILE.
021700*---------------------------------------------------------------*
021800 8000-READ-TOURN-INDEX.
021900*---------------------------------------------------------------*
022000     READ TOURN-INDEX-FILE
022100         AT END MOVE 'Y'         TO END-OF-FILE-SW.
022200*---------------------------------------------------------------*
022300 9000-PRINT-REPORT-LINE.
022400*---------------------------------------------------------------*
022500     IF LINE-COUNT GREATER THAN LINES-ON-PAGE
022600        PERFORM 9100-PRINT-HEADING-LINES.
022700     MOVE NEXT-REPORT-LINE       TO PRINT-LINE.
022800     PERFORM 9120-WRITE-PRINT-LINE.
022900*---------------------------------------------------------------*
023000 9100-PRINT-HEADING-LINES.
023100*---------------------------------------------------------------*
023200     MOVE PAGE-COUNT             TO HL1-PAGE-NUM.
023300     MOVE HEADING-LINE-1         TO PRINT-LINE.
023400     PERFORM 9110-WRITE-TOP-OF-PAGE.
023500     MOVE 2                      TO LINE-SPACEING.
023600     MOVE HEADING-LINE-2         TO PRINT-LINE.
023700     PERFORM 9120-WRITE-PRINT-LINE.
023800     ADD 1                       TO PAGE-COUNT.
023900     MOVE 4                      TO LINE-COUNT.
024000*---------------------------------------------------------------*
024100 9110-WRITE-TOP-OF-PAGE.
024200*---------------------------------------------------------------*
024300     WRITE PRINT-RECORD
024400         AFTER ADVANCING PAGE.
024500*---------------------------------------------------------------*
024600 9120-WRITE-PRINT-LINE.
024700*---------------------------------------------------------------*
024800     WRITE PRINT-RECORD
024900         AFTER ADVANCING LINE-SPACEING.
025000     ADD LINE-SPACEING           TO LINE-COUNT.
025100     MOVE 1                      TO LINE-SPACEING.
025200     MOVE SPACE                  TO PRINT-LINE.
